000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LCBFIN.
000300 AUTHOR.        R L HALVORSEN.
000400 INSTALLATION.  LAKEVIEW DIABETIC CARE CENTER.
000500 DATE-WRITTEN.  04/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL.
000800******************************************************************
000900*                                                               *
001000*    LCBFIN - FINAL BOLUS ADJUSTMENT MODULE                     *
001100*                                                               *
001200*    CALLED BY LCBMAIN LAST, AFTER THE SELECTED METHOD MODULE   *
001300*    HAS RETURNED ITS CORRECT-BOLUS-SUM.  APPLIES THE PATIENT'S *
001400*    ACTIVITY/MOVEMENT FACTOR TO ARRIVE AT THE DOSE TO ACTUALLY *
001500*    ADMINISTER.  A MOVEMENT FACTOR UNDER 1.00 REDUCES THE      *
001600*    DOSE FOR EXERCISE, OVER 1.00 RAISES IT FOR ILLNESS/STRESS. *
001700*                                                               *
001800*---------------------------------------------------------------*
001900*    VERS.  DATE      BY   KOMMENTAR                            *
002000*-----|----------|-----|---------------------------------------*
002100*A.00 |1987-04-14| RLH | ORIGINAL MODULE
002200*A.01 |1998-11-20| TOK | Y2K REVIEW - NO DATE FIELDS IN THIS
002300*     |          |     | MODULE, NO CHANGE REQUIRED, CERTIFIED
002320*A.02 |2003-11-14| DPF | BOLUS-SUM TRACE DUMP WAS REDEFINING A
002340*     |          |     | SUBORDINATE FIELD INSTEAD OF THE WHOLE
002360*     |          |     | WS-RESULT-AREA GROUP - NOT CAUGHT UNTIL
002380*     |          |     | AN AUDIT OF THE COPYBOOK OFFSETS.  NOW
002390*     |          |     | POINTED AT WS-RESULT-DUMP LIKE THE OTHER
002395*     |          |     | MODULES DO, PLUS A SECOND TRACE ON THE
002397*     |          |     | RETURNED BOLUS ITSELF (SEE LS-FINAL-DUMP)
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM
002900     CLASS VALID-RC IS '0' '1'.
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200 01  FILLER                  PIC X(32) VALUE
003300     'XXX MODULE LCBFIN START WSS XXX'.
003400******************************************************************
003500*    WORK COPY OF THE MEAL RECORD - ONLY MOVEMENT-FACTOR IS USED *
003600******************************************************************
003700     COPY LCBMEAL
003705         REPLACING LCB-MEAL-INPUT-RECORD BY WS-MEAL-WORK-AREA.
003710*    DUMP-READING AID - SEE THE READ-TRACE DISPLAY BACK IN LCBMAIN
003720 01  WS-MEAL-DUMP REDEFINES WS-MEAL-WORK-AREA
003730                           PIC X(80).
003740******************************************************************
003750*    WORK COPY OF THE METHOD RESULTS HANDED DOWN FROM WHICHEVER  *
003760*    METHOD MODULE LCBMAIN CALLED - ONLY CORRECT-BOLUS-SUM MOVES  *
003770*    ON INTO THE FINAL RESULT, THE REMAINING FIELDS TRAVEL AS     *
003780*    BACKUP FOR THE DUMP-READING AID BELOW                        *
003790******************************************************************
003800     COPY LCBMRES
003805         REPLACING LCB-METHOD-RESULTS BY WS-RESULT-AREA.
003810*    DUMP-READING AID - RAW BYTES OF THE WHOLE RESULT GROUP.
003812*    MR-CORRECT-BOLUS-SUM STARTS AT OFFSET 22 FOR 7 BYTES - SEE
003814*    THE DISPLAY IN APPLY-MOVEMENT-FACTOR, WHICH READS IT BY
003816*    REFERENCE MODIFICATION RATHER THAN A SECOND FIELD-LEVEL
003818*    REDEFINES (A 05-LEVEL REDEFINES CANNOT FOLLOW THIS COPY)
003820 01  WS-RESULT-DUMP REDEFINES WS-RESULT-AREA
003830                           PIC X(65).
004500 LINKAGE SECTION.
004510*    CALLER'S COPY OF THE MEAL RECORD - PASSED THROUGH UNCHANGED
004600     COPY LCBMEAL
004650         REPLACING LCB-MEAL-INPUT-RECORD BY LS-MEAL-RECORD.
004710*    CALLER'S COPY OF THE METHOD RESULTS - THE DOSE BEFORE THE
004715*    MOVEMENT FACTOR IS APPLIED
004800     COPY LCBMRES
004850         REPLACING LCB-METHOD-RESULTS BY LS-METHOD-RESULTS.
004910*    CALLER'S COPY OF THE FINAL RESULT - FR-FINAL-CORRECT-BOLUS IS
004920*    A SUBORDINATE FIELD OF THIS RECORD, SO THE COMPUTE BELOW
004930*    WRITES DIRECTLY INTO THE CALLER'S STORAGE WITH NO EXPLICIT
004940*    MOVE BACK REQUIRED
005000     COPY LCBFRES
005050         REPLACING LCB-FINAL-RESULT BY LS-FINAL-RESULT.
005070******************************************************************
005080*    DUMP-READING AID - RAW BYTES OF THE FINAL RESULT ON RETURN   *
005090******************************************************************
005095 01  LS-FINAL-DUMP REDEFINES LS-FINAL-RESULT
005098                           PIC X(247).
005200 PROCEDURE DIVISION USING LS-MEAL-RECORD LS-METHOD-RESULTS
005300                          LS-FINAL-RESULT.
005400*
005410******************************************************************
005420*    MAIN LINE - PULL THE CALLER'S RECORDS INTO THE WORK AREAS,   *
005430*    APPLY THE MOVEMENT FACTOR, AND RETURN.  THERE IS ONLY ONE    *
005440*    WORKING PARAGRAPH BECAUSE THE MOVEMENT ADJUSTMENT IS A       *
005450*    SINGLE COMPUTE - NO BRANCHING LIKE THE METHOD MODULES HAVE.  *
005460******************************************************************
005500 MAIN SECTION.
005600 MAIN1.
005700     MOVE LS-MEAL-RECORD TO WS-MEAL-WORK-AREA.
005800     MOVE LS-METHOD-RESULTS TO WS-RESULT-AREA.
005900
006000     PERFORM APPLY-MOVEMENT-FACTOR.
006100
006200     GOBACK.
006300*
006350*    MOVEMENT FACTOR BELOW 1.00 WAS RECORDED ON THE MEAL CARD FOR
006360*    EXERCISE, ABOVE 1.00 FOR ILLNESS/STRESS - SEE THE BANNER AT
006370*    THE TOP OF THIS MODULE.  THE CORRECT-BOLUS-SUM COMING IN IS
006380*    WHATEVER THE DISPATCHED METHOD MODULE DERIVED, UNADJUSTED.
006400 APPLY-MOVEMENT-FACTOR SECTION.
006450     DISPLAY 'LCBFIN ADJUSTING BOLUS-SUM, RAW='
006460         WS-RESULT-DUMP(22:7).
006600     COMPUTE FR-FINAL-CORRECT-BOLUS ROUNDED =
006700         MR-CORRECT-BOLUS-SUM * MI-MOVEMENT-FACTOR.
006750*    TRACE THE VALUE LCBMAIN WILL ACTUALLY PRINT ON THE FINAL LINE
006800     DISPLAY 'LCBFIN FINAL BOLUS ON RETURN, RAW='
006850         LS-FINAL-DUMP(221:7).
006900     EXIT.
006950*
007000 END PROGRAM LCBFIN.
