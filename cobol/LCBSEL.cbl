000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LCBSEL.
000300 AUTHOR.        R L HALVORSEN.
000400 INSTALLATION.  LAKEVIEW DIABETIC CARE CENTER.
000500 DATE-WRITTEN.  04/12/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL.
000800******************************************************************
000900*                                                               *
001000*    LCBSEL - METHOD-CALCULATION SELECTOR MODULE                *
001100*                                                               *
001200*    CALLED BY LCBMAIN AFTER LCBINTF HAS RETURNED THE           *
001300*    INTERMEDIATE BE FACTORS.  CLASSIFIES THE MEAL INTO EXACTLY *
001400*    ONE OF FOUR DOSING METHODS (A/B/C/D) AND BUILDS THE        *
001500*    EXPLANATION TEXT PRINTED ON THE METHOD LINE OF THE REPORT. *
001600*    THE FOUR CHECKS BELOW ARE EVALUATED IN A FIXED ORDER - THE *
001700*    FIRST ONE THAT FIRES WINS.  DO NOT REORDER WITHOUT         *
001800*    DR. QUAM'S SIGN-OFF, THE ORDER IS CLINICALLY SIGNIFICANT.  *
001900*                                                               *
002000*---------------------------------------------------------------*
002100*    VERS.  DATE      BY   KOMMENTAR                            *
002200*-----|----------|-----|---------------------------------------*
002300*A.00 |1987-04-12| RLH | ORIGINAL MODULE - METHODS A AND C ONLY
002400*A.01 |1987-09-03| RLH | ADDED METHOD B (SUPERSIZE) PER DR.
002500*     |          |     | QUAM'S MEMO OF 1987-08-28
002600*A.02 |1989-05-17| RLH | ADDED METHOD D (NOCARB) FOR PATIENTS ON
002700*     |          |     | THE KETOGENIC PROTOCOL
002800*A.03 |1998-11-12| TOK | Y2K REVIEW - NO DATE FIELDS IN THIS
002900*     |          |     | MODULE, NO CHANGE REQUIRED, CERTIFIED
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS VALID-RC IS '0' '1'.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 01  FILLER                  PIC X(32) VALUE
003900     'XXX MODULE LCBSEL START WSS XXX'.
003910*    STORAGE-MAP MARKER - STANDARD ACROSS THE WHOLE SUITE, LETS
003920*    AN OPERATOR LOCATE EACH MODULE'S WORKING-STORAGE IN A DUMP
004000******************************************************************
004100*    WORK COPIES OF THE MEAL AND INTERMEDIATE-FACTOR RECORDS     *
004200******************************************************************
004300     COPY LCBMEAL
004310         REPLACING LCB-MEAL-INPUT-RECORD BY WS-MEAL-WORK-AREA.
004315*    DUMP-READING AID - MATCHES THE READ-TRACE BACK IN LCBMAIN
004320 01  WS-MEAL-DUMP REDEFINES WS-MEAL-WORK-AREA
004330                           PIC X(80).
004340*    LEAN/PURE-CARB BE FACTORS, BE SUM, AND THE TWO CALORIE
004350*    FIGURES FROM LCBINTF - ALL FOUR METHOD CHECKS BELOW READ
004360*    FROM THIS AREA
004400     COPY LCBINTW
004450         REPLACING LCB-INTERMEDIATE-FACTORS BY WS-INTERMEDIATE-AREA.
004460*    DUMP-READING AID - RAW BYTES OF THE INTERMEDIATE FACTORS
004470 01  WS-INTF-DUMP REDEFINES WS-INTERMEDIATE-AREA
004480                           PIC X(63).
004600******************************************************************
004700*    BOUNDARY CONSTANTS FOR THE FOUR METHOD CHECKS - SEE DR.      *
004710*    QUAM'S MEMO OF 1987-08-28 FOR THE SUPERSIZE FIGURES AND THE  *
004720*    1989 KETOGENIC-PROTOCOL REQUEST FOR THE NOCARB FIGURE        *
004800******************************************************************
004900 01  WS-BOUNDARY-CONST.
004950*    METHOD B FIRES WHEN BE-SUM EXCEEDS THIS AND FAT/PROTEIN
004960*    CALORIES EXCEED THE LIMIT BELOW - BOTH MUST BE TRUE
005000     05  WS-SUPERSIZE-BE-LIMIT     PIC S9(3)V9(1) VALUE +7.5.
005100     05  WS-SUPERSIZE-FPC-LIMIT    PIC S9(5)      VALUE +750.
005150*    METHOD D FIRES WHEN MEAL-CARBS FALL BELOW THIS MANY GRAMS
005200     05  WS-NOCARB-GRAM-LIMIT      PIC S9(3)      VALUE +3.
005250     05  FILLER                    PIC X(01).
005260******************************************************************
005270*    DUMP-READING AID - RAW BYTES OF THE THREE CUT-OVER POINTS,   *
005280*    DISPLAYED WHEN METHOD B FIRES SO AN AUDITOR CAN CONFIRM      *
005290*    WHICH BOUNDARY TRIPPED THE SUPERSIZE CLASSIFICATION          *
005295******************************************************************
005300 01  WS-BOUNDARY-TAB REDEFINES WS-BOUNDARY-CONST.
005400     05  FILLER                    PIC X(13).
005500 01  WS-METHOD-SW                  PIC X VALUE SPACE.
005600     88  WS-METHOD-IS-B                VALUE 'B'.
005700     88  WS-METHOD-IS-D                VALUE 'D'.
005800     88  WS-METHOD-IS-C                VALUE 'C'.
005900     88  WS-METHOD-IS-A                VALUE 'A'.
006000 LINKAGE SECTION.
006050*    CALLER'S COPY OF THE MEAL RECORD
006100     COPY LCBMEAL
006150         REPLACING LCB-MEAL-INPUT-RECORD BY LS-MEAL-RECORD.
006250*    CALLER'S COPY OF THE INTERMEDIATE FACTORS FROM LCBINTF
006300     COPY LCBINTW
006350         REPLACING LCB-INTERMEDIATE-FACTORS BY LS-INTERMEDIATE-RECORD.
006450*    THE METHOD NAME AND EXPLANATION TEXT ARE WRITTEN DIRECTLY
006460*    INTO THE CALLER'S FINAL-RESULT RECORD - NO MOVE BACK NEEDED
006500     COPY LCBFRES
006550         REPLACING LCB-FINAL-RESULT BY LS-FINAL-RESULT.
006700 PROCEDURE DIVISION USING LS-MEAL-RECORD LS-INTERMEDIATE-RECORD
006800                          LS-FINAL-RESULT.
006900*
006950******************************************************************
006960*    MAIN LINE - CLASSIFY THE MEAL INTO ONE OF THE FOUR METHODS,  *
006970*    THEN BUILD THE MATCHING EXPLANATION TEXT FOR THE REPORT.     *
006980*    SEE THE BANNER AT THE TOP OF THIS MODULE - THE CLASSIFY      *
006990*    ORDER IS CLINICALLY SIGNIFICANT AND MUST NOT BE CHANGED.     *
006995******************************************************************
007000 MAIN SECTION.
007100 MAIN1.
007200     MOVE LS-MEAL-RECORD TO WS-MEAL-WORK-AREA.
007300     MOVE LS-INTERMEDIATE-RECORD TO WS-INTERMEDIATE-AREA.
007400     MOVE SPACE TO WS-METHOD-SW.
007500     MOVE SPACES TO LS-FINAL-RESULT.
007600
007700     PERFORM CLASSIFY-MEAL.
007800     PERFORM BUILD-EXPLANATION.
007900     GOBACK.
008000*
008100 CLASSIFY-MEAL SECTION.
008200*    ORDER MATTERS - FIRST MATCH WINS.  SEE THE BANNER ABOVE.
008300     EVALUATE TRUE
008350*        CHECK 1 OF 4 - SUPERSIZE (METHOD B)
008400         WHEN IB-BE-SUM > WS-SUPERSIZE-BE-LIMIT AND
008450              IB-FAT-PROTEIN-CALORIES > WS-SUPERSIZE-FPC-LIMIT
008460             DISPLAY 'LCBSEL METHOD B BOUNDARIES, RAW='
008470                 WS-BOUNDARY-TAB
008480             SET WS-METHOD-IS-B TO TRUE
008550*        CHECK 2 OF 4 - NOCARB/KETOGENIC (METHOD D)
008600         WHEN MI-MEAL-CARBS < WS-NOCARB-GRAM-LIMIT
008700             SET WS-METHOD-IS-D TO TRUE
008750*        CHECK 3 OF 4 - HIGHCARB (METHOD C)
008800         WHEN IB-BE-CALORIES < MI-USUAL-BE-CALORIES
008900             SET WS-METHOD-IS-C TO TRUE
009000         WHEN OTHER
009100             SET WS-METHOD-IS-A TO TRUE
009200     END-EVALUATE.
009300     EXIT.
009400*
009450*    ONE STRING PER METHOD - THESE FOUR TEXTS ARE WHAT PRINTS ON
009460*    THE METHOD LINE OF THE DAILY REPORT, SEE LCBMAIN
009500 BUILD-EXPLANATION SECTION.
009600     EVALUATE TRUE
009650*        METHOD B TEXT - WORDING MUST MATCH THE BOUNDARY CHECK
009660*        ABOVE, SEE DR. QUAM'S MEMO OF 1987-08-28
009700         WHEN WS-METHOD-IS-B
009800             MOVE 'METHOD B-SUPERSIZE  ' TO FR-SELECTED-METHOD-NAME
009900             STRING 'SUPERSIZE MEAL - BE-SUM ' DELIMITED BY SIZE
010000                 'EXCEEDS 7.5 BE AND FAT/PROTEIN CALORIES '
010100                     DELIMITED BY SIZE
010200                 'EXCEED 750 KCAL, SPLIT AT THE 7.5 BE BOUNDARY'
010300                     DELIMITED BY SIZE
010400                 INTO FR-METHOD-EXPLANATION
010500             END-STRING
010550*        METHOD D TEXT - KETOGENIC-PROTOCOL PATIENTS, ADDED 1989
010600         WHEN WS-METHOD-IS-D
010700             MOVE 'METHOD D-NOCARB     ' TO FR-SELECTED-METHOD-NAME
010800             STRING 'NOCARB MEAL - MEAL-CARBS BELOW 3 GRAMS, '
010900                     DELIMITED BY SIZE
011000                 'ENTIRE BOLUS CARRIED AS AN 8-HOUR DELAYED DOSE'
011100                     DELIMITED BY SIZE
011200                 INTO FR-METHOD-EXPLANATION
011300             END-STRING
011350*        METHOD C TEXT - NO DELAYED COMPONENT, SEE LCBMETC
011400         WHEN WS-METHOD-IS-C
011500             MOVE 'METHOD C-HIGHCARB   ' TO FR-SELECTED-METHOD-NAME
011600             STRING 'HIGHCARB MEAL - CALORIES PER BE ARE BELOW '
011700                     DELIMITED BY SIZE
011800                 'THE PATIENT USUAL CALORIES PER BE, NO '
011900                     DELIMITED BY SIZE
012000                 'DELAYED-BOLUS COMPONENT NEEDED'
012100                     DELIMITED BY SIZE
012200                 INTO FR-METHOD-EXPLANATION
012300             END-STRING
012350*        METHOD A TEXT - THE COMMON CASE, SEE LCBMETA
012400         WHEN OTHER
012500             MOVE 'METHOD A-CALSURPLUS ' TO FR-SELECTED-METHOD-NAME
012600             STRING 'CALSURPLUS MEAL - THE COMMON CASE, NONE OF '
012700                     DELIMITED BY SIZE
012800                 'THE SUPERSIZE, NOCARB OR HIGHCARB CONDITIONS '
012900                     DELIMITED BY SIZE
013000                 'WERE MET'
013100                     DELIMITED BY SIZE
013200                 INTO FR-METHOD-EXPLANATION
013300             END-STRING
013400     END-EVALUATE.
013500     EXIT.
013600*
013700 END PROGRAM LCBSEL.
