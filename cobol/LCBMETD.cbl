000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LCBMETD.
000300 AUTHOR.        R L HALVORSEN.
000400 INSTALLATION.  LAKEVIEW DIABETIC CARE CENTER.
000500 DATE-WRITTEN.  05/17/1989.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL.
000800******************************************************************
000900*                                                               *
001000*    LCBMETD - METHOD D, NOCARB DOSING FORMULA                  *
001100*                                                               *
001200*    CALLED BY LCBMAIN WHEN LCBSEL PICKS METHOD D - THE MEAL    *
001300*    CARRIES PRACTICALLY NO CARBOHYDRATE (UNDER 3 GRAMS).       *
001400*    THERE IS NO IMMEDIATE BOLUS AT ALL - THE ENTIRE DOSE IS    *
001500*    CARRIED AS THE 8-HOUR DELAYED COMPONENT, FED FROM THE      *
001600*    MEAL'S RAW CALORIE COUNT RATHER THAN ANY BE FIGURE.        *
001700*    ADDED FOR THE KETOGENIC-PROTOCOL PATIENTS - SEE THE        *
001800*    CHANGE LOG ON LCBSEL.                                      *
001900*                                                               *
002000*---------------------------------------------------------------*
002100*    VERS.  DATE      BY   KOMMENTAR                            *
002200*-----|----------|-----|---------------------------------------*
002300*A.00 |1989-05-17| RLH | ORIGINAL MODULE
002400*A.01 |1998-11-20| TOK | Y2K REVIEW - NO DATE FIELDS IN THIS
002500*     |          |     | MODULE, NO CHANGE REQUIRED, CERTIFIED
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS VALID-RC IS '0' '1'.
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400 01  FILLER                  PIC X(32) VALUE
003500     'XXX MODULE LCBMETD START WSS XX'.
003510*    STORAGE-MAP MARKER - STANDARD ACROSS THE WHOLE SUITE, LETS
003520*    AN OPERATOR LOCATE EACH MODULE'S WORKING-STORAGE IN A DUMP
003600******************************************************************
003700*    WORK COPIES OF THE MEAL AND INTERMEDIATE-FACTOR RECORDS     *
003800******************************************************************
003900     COPY LCBMEAL
003905         REPLACING LCB-MEAL-INPUT-RECORD BY WS-MEAL-WORK-AREA.
003910*    DUMP-READING AID - MATCHES THE OTHER METHOD MODULES' LAYOUT
003920 01  WS-MEAL-DUMP REDEFINES WS-MEAL-WORK-AREA
003930                           PIC X(80).
003940*    ONLY IB-LEAN-BE-FACTOR AND IB-FAT-PROTEIN-CALORIES ARE USED
003950*    IN THIS MODULE - METHOD D HAS NO BE-SUM OR BE-CALORIES TERM
004000     COPY LCBINTW
004050         REPLACING LCB-INTERMEDIATE-FACTORS BY WS-INTERMEDIATE-AREA.
004060*    DUMP-READING AID - RAW BYTES OF THE INTERMEDIATE FACTORS
004070 01  WS-INTF-DUMP REDEFINES WS-INTERMEDIATE-AREA
004080                           PIC X(63).
004190*    RESULT AREA BUILT HERE AND RETURNED TO LCBMAIN
004200     COPY LCBMRES
004250         REPLACING LCB-METHOD-RESULTS BY WS-RESULT-AREA.
004400******************************************************************
004500*    COMP-FELDER: WORK CONSTANT                                  *
004600******************************************************************
004700 01  WS-DELAY-DIVISOR-CONST.
004800     05  WS-DELAY-DIVISOR    PIC S9(3) BINARY VALUE +200.
004850     05  FILLER              PIC X(01).
004860******************************************************************
004870*    DUMP-READING AID - RAW BYTES OF THE DELAY DIVISOR, DISPLAYED *
004880*    IN DERIVE-DELAYED-BOLUS BELOW SO A BAD COMPILE-TIME CHANGE   *
004890*    TO THE CONSTANT SHOWS UP IN THE JOB LOG, NOT JUST THE REPORT *
004895******************************************************************
004900 01  WS-DELAY-DIVISOR-TAB REDEFINES WS-DELAY-DIVISOR-CONST.
005000     05  FILLER              PIC X(03).
005100 LINKAGE SECTION.
005150*    CALLER'S COPY OF THE MEAL RECORD
005200     COPY LCBMEAL
005250         REPLACING LCB-MEAL-INPUT-RECORD BY LS-MEAL-RECORD.
005350*    USUAL BOLUS FACTOR HANDED DOWN FROM LCBTIME BY WAY OF LCBMAIN -
005360*    NOT ACTUALLY USED IN THIS MODULE, CARRIED ONLY TO MATCH THE
005370*    CALL PARAMETER LIST LCBMAIN USES FOR EVERY METHOD MODULE
005400 01  LS-USUAL-BOLUS-FACTOR   PIC S9(3)V9(4).
005450*    INTERMEDIATE FACTORS HANDED DOWN FROM LCBINTF
005500     COPY LCBINTW
005550         REPLACING LCB-INTERMEDIATE-FACTORS BY LS-INTERMEDIATE-RECORD.
005650*    METHOD RESULTS THIS MODULE BUILDS AND RETURNS
005700     COPY LCBMRES
005750         REPLACING LCB-METHOD-RESULTS BY LS-METHOD-RESULTS.
005900 PROCEDURE DIVISION USING LS-MEAL-RECORD LS-USUAL-BOLUS-FACTOR
006000                          LS-INTERMEDIATE-RECORD LS-METHOD-RESULTS.
006100*
006150******************************************************************
006160*    MAIN LINE - METHOD D HAS NO IMMEDIATE-BOLUS BRANCH AT ALL.    *
006170*    THE CORRECT-BE-FACTOR, CALORIE-SURPLUS AND BOLUS-SUM FIELDS   *
006180*    ARE FORCED TO ZERO UP FRONT AND ONLY THE DELAYED COMPONENT    *
006190*    BELOW IS DERIVED - SEE THE BANNER AT THE TOP OF THIS MODULE.  *
006195******************************************************************
006200 MAIN SECTION.
006300 MAIN1.
006400     MOVE LS-MEAL-RECORD TO WS-MEAL-WORK-AREA.
006500     MOVE LS-INTERMEDIATE-RECORD TO WS-INTERMEDIATE-AREA.
006600     MOVE ZERO TO WS-RESULT-AREA.
006700
006750*    NO IMMEDIATE BOLUS FOR THIS METHOD - FORCE ALL THREE TO ZERO
006800     MOVE ZERO TO MR-CORRECT-BE-FACTOR.
006900     MOVE ZERO TO MR-CALORIE-SURPLUS.
007000     MOVE ZERO TO MR-CORRECT-BOLUS-SUM.
007100     PERFORM DERIVE-DELAYED-BOLUS.
007200     MOVE IB-FAT-PROTEIN-CALORIES TO MR-FAT-PROTEIN-CALORIES.
007300
007400     MOVE WS-RESULT-AREA TO LS-METHOD-RESULTS.
007500     GOBACK.
007600*
007700 DERIVE-DELAYED-BOLUS SECTION.
007800*    THE WHOLE DOSE GOES INTO THE DELAYED COMPONENT - FED FROM
007900*    RAW MEAL CALORIES, NOT FROM ANY BE FIGURE.
007950     DISPLAY 'LCBMETD DELAY DIVISOR, RAW=' WS-DELAY-DIVISOR-TAB.
008000     COMPUTE MR-DELAYED-CALORIE-BOLUS ROUNDED =
008100         (MI-MEAL-CALORIES / WS-DELAY-DIVISOR) * IB-LEAN-BE-FACTOR.
008200     EXIT.
008300*
008400 END PROGRAM LCBMETD.
