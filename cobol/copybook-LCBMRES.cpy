000100******************************************************************
000200*    MEMBER  : LCBMRES                                           *
000300*    SYSTEM  : LAZYCARBS BOLUS CALCULATION BATCH (LCB)           *
000400*        LIBRARY(LAKEVIEW.DIABETIC.COBOL.COPYLIB(LCBMRES))       *
000500*        METHOD-RESULTS - OUTPUT OF WHICHEVER METHOD-STRATEGY    *
000600*        MODULE (LCBMETA/B/C/D) WAS SELECTED BY LCBSEL.  CARRIED *
000700*        FORWARD TO LCBFIN FOR THE MOVEMENT ADJUSTMENT.          *
000800******************************************************************
000900*    VERS.  DATE      BY   KOMMENTAR                             *
001000*-----|----------|-----|----------------------------------------*
001100*A.00 |1987-04-11| RLH | ORIGINAL COPY MEMBER                    *
001200*A.01 |1990-08-20| RLH | RENAMED FIELDS TO MATCH REVISED DOSING  *
001300*     |          |     | WORKSHEET (MR- PREFIX, WAS WS-)         *
001400******************************************************************
001500 01  LCB-METHOD-RESULTS.
001600*        "EF" - THE METHOD'S CORRECTED PER-BE BOLUS FACTOR
001700     05  MR-CORRECT-BE-FACTOR     PIC S9(3)V9(4).
001800*        CALORIES LEFT OVER AFTER BE-BASED COVERAGE
001900     05  MR-CALORIE-SURPLUS       PIC S9(5)V9(2).
002000*        BOLUS DOSE DELAYED OVER 8 HOURS
002100     05  MR-DELAYED-CALORIE-BOLUS PIC S9(3)V9(4).
002200*        IMMEDIATE ("SOFORT") BOLUS DOSE BEFORE MOVEMENT ADJUST
002300     05  MR-CORRECT-BOLUS-SUM     PIC S9(3)V9(4).
002400*        CARRIED THROUGH UNCHANGED FROM LCB-INTERMEDIATE-FACTORS
002500     05  MR-FAT-PROTEIN-CALORIES  PIC S9(5)V9(2).
002600     05  FILLER                   PIC X(30).
002700******************************************************************
002800*    END OF COPY MEMBER LCBMRES                                  *
002900******************************************************************
