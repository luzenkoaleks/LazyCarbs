000100******************************************************************
000200*    MEMBER  : LCBFRES                                           *
000300*    SYSTEM  : LAZYCARBS BOLUS CALCULATION BATCH (LCB)           *
000400*        LIBRARY(LAKEVIEW.DIABETIC.COBOL.COPYLIB(LCBFRES))       *
000500*        FINAL-RESULT - THE METHOD NAME, THE EXPLANATION TEXT    *
000600*        BUILT BY LCBSEL, AND THE MOVEMENT-ADJUSTED FINAL DOSE   *
000700*        COMPUTED BY LCBFIN.  PRINTED BY LCBMAIN ON RESULT-RPT.  *
000800******************************************************************
000900*    VERS.  DATE      BY   KOMMENTAR                             *
001000*-----|----------|-----|----------------------------------------*
001100*A.00 |1987-04-12| RLH | ORIGINAL COPY MEMBER                    *
001200*A.01 |1989-01-05| RLH | WIDENED METHOD-EXPLANATION FROM X(80)   *
001300*     |          |     | TO X(200) - DR. QUAM WANTED FULL TEXT   *
001400******************************************************************
001500 01  LCB-FINAL-RESULT.
001600*        WHICH OF METHOD A/B/C/D WAS SELECTED
001700     05  FR-SELECTED-METHOD-NAME  PIC X(20).
001800         88  FR-IS-METHOD-A           VALUE 'METHOD A-CALSURPLUS '.
001900         88  FR-IS-METHOD-B           VALUE 'METHOD B-SUPERSIZE  '.
002000         88  FR-IS-METHOD-C           VALUE 'METHOD C-HIGHCARB   '.
002100         88  FR-IS-METHOD-D           VALUE 'METHOD D-NOCARB     '.
002200*        HUMAN-READABLE REASON THE METHOD WAS SELECTED
002300     05  FR-METHOD-EXPLANATION    PIC X(200).
002400*        CORRECT-BOLUS-SUM TIMES MOVEMENT-FACTOR - FINAL DOSE
002500     05  FR-FINAL-CORRECT-BOLUS   PIC S9(3)V9(4).
002600     05  FILLER                   PIC X(20).
002700******************************************************************
002800*    END OF COPY MEMBER LCBFRES                                  *
002900******************************************************************
