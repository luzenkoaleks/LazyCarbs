000100******************************************************************
000200*    MEMBER  : LCBHRTB                                           *
000300*    SYSTEM  : LAZYCARBS BOLUS CALCULATION BATCH (LCB)           *
000400*        LIBRARY(LAKEVIEW.DIABETIC.COBOL.COPYLIB(LCBHRTB))       *
000500*        HOURLY BOLUS-FACTOR TABLE.  THIS IS NOT MAINTAINED ON   *
000600*        A FILE - THE 24 FACTORS ARE CLINIC-WIDE CONSTANTS AND   *
000700*        ARE SHIPPED HERE AS VALUE CLAUSES, ONE PER HOUR OF THE  *
000800*        DAY, SUBSCRIPT 1 = HOUR 0 THROUGH SUBSCRIPT 24 = HOUR23 *
000900******************************************************************
001000*    VERS.  DATE      BY   KOMMENTAR                             *
001100*-----|----------|-----|----------------------------------------*
001200*A.00 |1987-04-09| RLH | ORIGINAL TABLE, VALUES SUPPLIED BY DR.  *
001300*     |          |     | QUAM'S ENDOCRINOLOGY GROUP              *
001400*A.01 |1994-02-14| JAM | MORNING-PEAK HOURS 9-11 RAISED PER      *
001500*     |          |     | REVISED CLINIC PROTOCOL 94-07           *
001600******************************************************************
001700 01  FILLER                  PIC X(32) VALUE
001800     'XXX LCBHRTB CONSTANT TABLE XXXX'.
001900 01  LCB-HOURLY-FACTOR-CONST.
002000     05  FILLER              PIC S9V99    VALUE +0.83.
002100     05  FILLER              PIC S9V99    VALUE +0.77.
002200     05  FILLER              PIC S9V99    VALUE +0.72.
002300     05  FILLER              PIC S9V99    VALUE +0.72.
002400     05  FILLER              PIC S9V99    VALUE +0.77.
002500     05  FILLER              PIC S9V99    VALUE +0.88.
002600     05  FILLER              PIC S9V99    VALUE +0.99.
002700     05  FILLER              PIC S9V99    VALUE +1.14.
002800     05  FILLER              PIC S9V99    VALUE +1.10.
002900     05  FILLER              PIC S9V99    VALUE +1.27.
003000     05  FILLER              PIC S9V99    VALUE +1.48.
003100     05  FILLER              PIC S9V99    VALUE +1.25.
003200     05  FILLER              PIC S9V99    VALUE +1.02.
003300     05  FILLER              PIC S9V99    VALUE +0.81.
003400     05  FILLER              PIC S9V99    VALUE +0.81.
003500     05  FILLER              PIC S9V99    VALUE +0.81.
003600     05  FILLER              PIC S9V99    VALUE +0.81.
003700     05  FILLER              PIC S9V99    VALUE +0.81.
003800     05  FILLER              PIC S9V99    VALUE +0.81.
003900     05  FILLER              PIC S9V99    VALUE +1.01.
004000     05  FILLER              PIC S9V99    VALUE +1.01.
004100     05  FILLER              PIC S9V99    VALUE +1.01.
004200     05  FILLER              PIC S9V99    VALUE +1.01.
004300     05  FILLER              PIC S9V99    VALUE +1.01.
004400     05  FILLER              PIC X(01)    VALUE SPACE.
004500 01  LCB-HOURLY-FACTOR-TABLE REDEFINES LCB-HOURLY-FACTOR-CONST.
004600     05  LCB-HOUR-FACTOR     PIC S9V99 OCCURS 24 TIMES
004700                             INDEXED BY LCB-HOUR-IX.
004800     05  FILLER              PIC X(01).
004900******************************************************************
005000*    END OF COPY MEMBER LCBHRTB                                  *
005100******************************************************************
