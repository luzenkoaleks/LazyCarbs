000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LCBINTF.
000300 AUTHOR.        R L HALVORSEN.
000400 INSTALLATION.  LAKEVIEW DIABETIC CARE CENTER.
000500 DATE-WRITTEN.  04/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL.
000800******************************************************************
000900*                                                               *
001000*    LCBINTF - INTERMEDIATE BE-FACTOR DERIVATION MODULE         *
001100*                                                               *
001200*    CALLED BY LCBMAIN AFTER LCBTIME HAS RETURNED THE USUAL     *
001300*    BOLUS FACTOR FOR THE MEAL TIME.  DERIVES THE LEAN AND      *
001400*    PURE-CARB BE FACTORS, THE BE SUM, THE CALORIES-PER-BE      *
001500*    FIGURE, AND THE FAT/PROTEIN CALORIE RESIDUE.  THESE FIVE   *
001600*    FIGURES FEED LCBSEL AND WHICHEVER METHOD MODULE IT PICKS.  *
001700*                                                               *
001800*---------------------------------------------------------------*
001900*    VERS.  DATE      BY   KOMMENTAR                            *
002000*-----|----------|-----|---------------------------------------*
002100*A.00 |1987-04-11| RLH | ORIGINAL MODULE
002200*A.01 |1990-03-02| RLH | GUARDED BE-CALORIES AGAINST DIVIDE BY
002300*     |          |     | ZERO WHEN BE-SUM COMES BACK ZERO (A
002400*     |          |     | ZERO-CARB MEAL BLEW UP THE BATCH)
002500*A.02 |1993-06-30| JAM | ADDED FAT-PROTEIN-CALORIES DERIVATION,
002600*     |          |     | REQUEST 93-114 FOR THE DELAYED-BOLUS
002700*     |          |     | METHODS
002800*A.03 |1998-11-09| TOK | Y2K REVIEW - NO DATE FIELDS IN THIS
002900*     |          |     | MODULE, NO CHANGE REQUIRED, CERTIFIED
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS VALID-RC IS '0' '1'.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 01  FILLER                  PIC X(32) VALUE
003900     'XXX MODULE LCBINTF START WSS XX'.
003910*    STORAGE-MAP MARKER - STANDARD ACROSS THE WHOLE SUITE, LETS
003920*    AN OPERATOR LOCATE EACH MODULE'S WORKING-STORAGE IN A DUMP
004000******************************************************************
004100*    WORK COPY OF THE MEAL-INPUT-RECORD HANDED IN BY LCBMAIN     *
004200******************************************************************
004300     COPY LCBMEAL
004310         REPLACING LCB-MEAL-INPUT-RECORD BY WS-MEAL-WORK-AREA.
004320 01  WS-MEAL-DUMP REDEFINES WS-MEAL-WORK-AREA
004330                           PIC X(80).
004500******************************************************************
004600*    INTERMEDIATE FACTORS BUILT HERE AND PASSED BACK TO LCBMAIN  *
004700******************************************************************
004800     COPY LCBINTW
004850         REPLACING LCB-INTERMEDIATE-FACTORS BY WS-INTERMEDIATE-AREA.
004870******************************************************************
004880*    DUMP-READING AID - RAW BYTES OF THE INTERMEDIATE FACTORS,   *
004890*    INCLUDING THE BE-SUM AT OFFSET 15 FOR 5 BYTES (SEE THE      *
004895*    DISPLAY IN DERIVE-BE-CALORIES BELOW)                        *
004898******************************************************************
004900 01  WS-INTF-DUMP REDEFINES WS-INTERMEDIATE-AREA
004950                           PIC X(63).
005000******************************************************************
005100*    COMP-FELDER: BASELINE CONSTANTS AND WORK COUNTERS           *
005200******************************************************************
005300 01  WS-BASELINE-CONST.
005400     05  WS-LEAN-BASELINE    PIC S9(3) BINARY VALUE +100.
005500     05  WS-PURE-BASELINE    PIC S9(3) BINARY VALUE +50.
005550     05  FILLER              PIC X(01).
005560*    SUBSCRIPTED VIEW OF THE TWO BASELINES ABOVE - (1) IS LEAN,
005570*    (2) IS PURE-CARB.  USED IN BOTH DERIVE PARAGRAPHS BELOW SO
005580*    THE SAME BASELINE-FIGURE(1) TERM ALWAYS MEANS "LEAN" HERE
005600 01  WS-BASELINE-TAB REDEFINES WS-BASELINE-CONST.
005700     05  WS-BASELINE-FIGURE  PIC S9(3) BINARY OCCURS 2 TIMES.
005750*    SET IN DERIVE-BE-SUM, TESTED IN DERIVE-BE-CALORIES - KEEPS
005760*    THE DIVIDE-BY-BE-SUM OUT OF REACH OF A ZERO DIVISOR
005800 01  WS-DIVIDE-GUARD-SW      PIC X VALUE '0'.
005900     88  WS-BE-SUM-NONZERO       VALUE '0'.
006000     88  WS-BE-SUM-WAS-ZERO      VALUE '1'.
006600 LINKAGE SECTION.
006700     COPY LCBMEAL
006750         REPLACING LCB-MEAL-INPUT-RECORD BY LS-MEAL-RECORD.
006900 01  LS-USUAL-BOLUS-FACTOR   PIC S9(3)V9(4).
007000     COPY LCBINTW
007050         REPLACING LCB-INTERMEDIATE-FACTORS BY LS-INTERMEDIATE-RECORD.
007200 PROCEDURE DIVISION USING LS-MEAL-RECORD LS-USUAL-BOLUS-FACTOR
007300                          LS-INTERMEDIATE-RECORD.
007400*
007450******************************************************************
007460*    MAIN LINE - DERIVES THE FIVE INTERMEDIATE FIGURES IN A FIXED *
007470*    ORDER.  DERIVE-BE-SUM MUST RUN BEFORE DERIVE-BE-CALORIES     *
007480*    SINCE THE DIVIDE GUARD IT SETS IS TESTED THERE - DO NOT      *
007490*    REORDER THE PERFORM SEQUENCE BELOW.                          *
007495******************************************************************
007500 MAIN SECTION.
007600 MAIN1.
007700     MOVE LS-MEAL-RECORD TO WS-MEAL-WORK-AREA.
007800     MOVE ZERO TO WS-INTERMEDIATE-AREA.
007900     MOVE '0' TO WS-DIVIDE-GUARD-SW.
008000
008100     PERFORM DERIVE-LEAN-FACTOR.
008200     PERFORM DERIVE-PURE-FACTOR.
008300     PERFORM DERIVE-BE-SUM.
008400     PERFORM DERIVE-BE-CALORIES.
008500     PERFORM DERIVE-FAT-PROTEIN.
008600
008700     MOVE WS-INTERMEDIATE-AREA TO LS-INTERMEDIATE-RECORD.
008800     GOBACK.
008900*
009000 DERIVE-LEAN-FACTOR SECTION.
009100*    MAGERER BE-FAKTOR - ASSUMES A 100 KCAL/BE BASELINE MEAL
009150*    (WS-BASELINE-FIGURE(1) IS THE LEAN BASELINE, SEE ABOVE)
009200     COMPUTE IB-LEAN-BE-FACTOR ROUNDED =
009300         ((WS-BASELINE-FIGURE(1) + WS-BASELINE-FIGURE(1)) /
009400         (MI-USUAL-BE-CALORIES + WS-BASELINE-FIGURE(1)))
009500         * LS-USUAL-BOLUS-FACTOR.
009600     EXIT.
009700*
009800 DERIVE-PURE-FACTOR SECTION.
009900*    PURER BE-FAKTOR - ASSUMES A 50 KCAL/BE BASELINE MEAL
009950*    (WS-BASELINE-FIGURE(2) IS THE PURE-CARB BASELINE, SEE ABOVE)
010000     COMPUTE IB-PURE-CARB-BE-FACTOR ROUNDED =
010100         ((WS-BASELINE-FIGURE(2) + WS-BASELINE-FIGURE(1)) /
010200         (MI-USUAL-BE-CALORIES + WS-BASELINE-FIGURE(1)))
010300         * LS-USUAL-BOLUS-FACTOR.
010400     EXIT.
010500*
010550*    BE SUM IS MEAL CARBS DIVIDED BY 12 GRAMS PER BE - THE
010560*    88-LEVEL ON IB-BE-SUM DRIVES THE DIVIDE-GUARD SWITCH BELOW
010600 DERIVE-BE-SUM SECTION.
010700     COMPUTE IB-BE-SUM ROUNDED = MI-MEAL-CARBS / 12.
010800     IF IB-BE-SUM-IS-ZERO THEN
010900         SET WS-BE-SUM-WAS-ZERO TO TRUE
011000     ELSE
011100         SET WS-BE-SUM-NONZERO TO TRUE
011200     END-IF.
011300     EXIT.
011400*
011500 DERIVE-BE-CALORIES SECTION.
011600*    A ZERO-CARB MEAL CARRIES NO BE SUM TO DIVIDE BY - WITHOUT   RLH9003
011700*    THIS GUARD THE BATCH ABENDS ON A SIZE ERROR.  SEE THE       RLH9003
011800*    CHANGE LOG ABOVE.                                          RLH9003
011900     IF WS-BE-SUM-WAS-ZERO THEN                                 RLH9003
012000         DISPLAY 'LCBINTF BE-SUM ZERO, RAW='                     RLH9003
012050             WS-INTF-DUMP(15:5)                                  RLH9003
012100         MOVE ZERO TO IB-BE-CALORIES                            RLH9003
012200     ELSE                                                       RLH9003
012300         COMPUTE IB-BE-CALORIES ROUNDED =                       RLH9003
012400             MI-MEAL-CALORIES / IB-BE-SUM                       RLH9003
012500     END-IF.                                                    RLH9003
012600     EXIT.
012700*
012800 DERIVE-FAT-PROTEIN SECTION.
012900     COMPUTE IB-FAT-PROTEIN-CALORIES ROUNDED =
013000         MI-MEAL-CALORIES - (IB-BE-SUM * WS-BASELINE-FIGURE(2)).
013100     EXIT.
013200*
013300 END PROGRAM LCBINTF.
