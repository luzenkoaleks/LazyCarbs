000100******************************************************************
000200*    MEMBER  : LCBMEAL                                           *
000300*    SYSTEM  : LAZYCARBS BOLUS CALCULATION BATCH (LCB)           *
000400*        LIBRARY(LAKEVIEW.DIABETIC.COBOL.COPYLIB(LCBMEAL))       *
000500*        THIS IS THE RECORD LAYOUT FOR THE MEAL-ENTRY INPUT      *
000600*        FILE READ BY LCBMAIN, ONE CARD IMAGE PER MEAL.          *
000700******************************************************************
000800*    VERS.  DATE      BY   KOMMENTAR                             *
000900*-----|----------|-----|----------------------------------------*
001000*A.00 |1987-04-06| RLH | ORIGINAL COPY MEMBER, REPLACES THE OLD  *
001100*     |          |     | KEYED-ENTRY SHEET FORMAT                *
001200*A.01 |1991-11-18| RLH | WIDENED MEAL-CALORIES FOR LARGE MEALS   *
001300*A.02 |1998-09-02| TOK | Y2K REVIEW - NO DATE FIELDS PRESENT,    *
001400*     |          |     | NO CHANGE REQUIRED, RECORD CERTIFIED    *
001500******************************************************************
001600 01  LCB-MEAL-INPUT-RECORD.
001700*        CARBOHYDRATE CONTENT OF THE MEAL, IN GRAMS
001800     05  MI-MEAL-CARBS           PIC S9(3)V9(2).
001900*        CALORIE CONTENT OF THE MEAL, IN KCAL
002000     05  MI-MEAL-CALORIES        PIC S9(5)V9(2).
002100*        PATIENT'S USUAL CALORIES PER BREAD UNIT (BE), KCAL/BE
002200     05  MI-USUAL-BE-CALORIES    PIC S9(3)V9(2).
002300*        INSULIN-TYPE CALORIE-COVERING THRESHOLD
002400     05  MI-INSULIN-TYPE-COVER   PIC S9(3)V9(2).
002500         88  MI-ANALOG-INSULIN       VALUE +150.00.
002600         88  MI-REGULAR-INSULIN      VALUE +200.00.
002700*        HOUR OF THE MEAL, 0 THRU 23
002800     05  MI-CURRENT-HOUR         PIC S9(2).
002900         88  MI-HOUR-IS-VALID        VALUES +0 THRU +23.
003000*        MINUTE OF THE MEAL, 0 THRU 59
003100     05  MI-CURRENT-MINUTE       PIC S9(2).
003200         88  MI-MINUTE-IS-VALID      VALUES +0 THRU +59.
003300*        ACTIVITY / MOVEMENT MULTIPLIER FOR THE IMMEDIATE BOLUS
003400     05  MI-MOVEMENT-FACTOR      PIC S9(1)V9(2).
003500     05  FILLER                  PIC X(51).
003600******************************************************************
003700*    END OF COPY MEMBER LCBMEAL - RECORD LENGTH IS 80 BYTES      *
003800******************************************************************
