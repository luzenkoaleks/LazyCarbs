000100******************************************************************
000200*    MEMBER  : LCBINTW                                           *
000300*    SYSTEM  : LAZYCARBS BOLUS CALCULATION BATCH (LCB)           *
000400*        LIBRARY(LAKEVIEW.DIABETIC.COBOL.COPYLIB(LCBINTW))       *
000500*        INTERMEDIATE-BOLUS-FACTORS - DERIVED WORKING FIGURES    *
000600*        PASSED FROM LCBINTF TO LCBSEL AND ON TO THE SELECTED    *
000700*        METHOD-STRATEGY MODULE.  NOT WRITTEN TO ANY FILE.       *
000800******************************************************************
000900*    VERS.  DATE      BY   KOMMENTAR                             *
001000*-----|----------|-----|----------------------------------------*
001100*A.00 |1987-04-11| RLH | ORIGINAL COPY MEMBER                    *
001200*A.01 |1993-06-30| JAM | ADDED FAT-PROTEIN-CALORIES FOR THE      *
001300*     |          |     | DELAYED-BOLUS METHODS (REQUEST 93-114)  *
001400******************************************************************
001500 01  LCB-INTERMEDIATE-FACTORS.
001600*        "MAGERER BE-FAKTOR" - BE FACTOR AT 100 KCAL/BE BASELINE
001700     05  IB-LEAN-BE-FACTOR       PIC S9(3)V9(4).
001800*        "PURER BE-FAKTOR" - BE FACTOR AT 50 KCAL/BE BASELINE
001900     05  IB-PURE-CARB-BE-FACTOR  PIC S9(3)V9(4).
002000*        TOTAL BREAD UNITS IN THE MEAL
002100     05  IB-BE-SUM               PIC S9(3)V9(2).
002200         88  IB-BE-SUM-IS-ZERO       VALUE +0.00.
002300*        CALORIES PER BE FOR THIS MEAL
002400     05  IB-BE-CALORIES          PIC S9(5)V9(2).
002500*        CALORIES ATTRIBUTABLE TO FAT/PROTEIN
002600     05  IB-FAT-PROTEIN-CALORIES PIC S9(5)V9(2).
002700     05  FILLER                  PIC X(30).
002800******************************************************************
002900*    END OF COPY MEMBER LCBINTW                                  *
003000******************************************************************
