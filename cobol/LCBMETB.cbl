000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LCBMETB.
000300 AUTHOR.        R L HALVORSEN.
000400 INSTALLATION.  LAKEVIEW DIABETIC CARE CENTER.
000500 DATE-WRITTEN.  09/03/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL.
000800******************************************************************
000900*                                                               *
001000*    LCBMETB - METHOD B, SUPERSIZE DOSING FORMULA               *
001100*                                                               *
001200*    CALLED BY LCBMAIN WHEN LCBSEL PICKS METHOD B - A MEAL      *
001300*    OVER 7.5 BE WITH OVER 750 KCAL OF FAT/PROTEIN.  THE FIRST  *
001400*    7.5 BE ARE DOSED THE USUAL WAY AND THE BE ABOVE 7.5 (THE   *
001500*    "OVERHANGING" BE) ARE DOSED AT THE PURE-CARB FACTOR.       *
001600*    ADDED PER DR. QUAM'S MEMO OF 1987-08-28.                   *
001700*                                                               *
001800*    THE TWO BRANCHES BELOW (WITHIN COVERING / OVER COVERING)   *
001900*    ARE KEPT AS SEPARATE PARAGRAPHS EVEN THOUGH THE ARITHMETIC *
002000*    SHAPE IS IDENTICAL - ONLY WHICH THRESHOLD FEEDS THE        *
002100*    CORRECT-BE-FACTOR AND CALORIE-SURPLUS DIFFERS.  DO NOT     *
002200*    COLLAPSE THESE TWO - THE NEXT PROGRAMMER WHO TRIED THAT ON *
002300*    LCBMETA IN 1990 MISSED THE SIGN ON CALORIE-SURPLUS.        *
002400*                                                               *
002500*---------------------------------------------------------------*
002600*    VERS.  DATE      BY   KOMMENTAR                            *
002700*-----|----------|-----|---------------------------------------*
002800*A.00 |1987-09-03| RLH | ORIGINAL MODULE
002900*A.01 |1998-11-20| TOK | Y2K REVIEW - NO DATE FIELDS IN THIS
003000*     |          |     | MODULE, NO CHANGE REQUIRED, CERTIFIED
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS VALID-RC IS '0' '1'.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  FILLER                  PIC X(32) VALUE
004000     'XXX MODULE LCBMETB START WSS XX'.
004010*    STORAGE-MAP MARKER - STANDARD ACROSS THE WHOLE SUITE, LETS
004020*    AN OPERATOR LOCATE EACH MODULE'S WORKING-STORAGE IN A DUMP
004100******************************************************************
004200*    WORK COPIES OF THE MEAL AND INTERMEDIATE-FACTOR RECORDS     *
004300******************************************************************
004400     COPY LCBMEAL
004405         REPLACING LCB-MEAL-INPUT-RECORD BY WS-MEAL-WORK-AREA.
004410*    DUMP-READING AID - MATCHES THE OTHER METHOD MODULES' LAYOUT
004420 01  WS-MEAL-DUMP REDEFINES WS-MEAL-WORK-AREA
004430                           PIC X(80).
004440*    LEAN/PURE-CARB BE FACTORS, BE SUM, AND THE TWO CALORIE
004450*    FIGURES FROM LCBINTF - FEED EVERY FORMULA IN BOTH COVERING
004460*    BRANCHES BELOW
004500     COPY LCBINTW
004550         REPLACING LCB-INTERMEDIATE-FACTORS BY WS-INTERMEDIATE-AREA.
004560*    DUMP-READING AID - RAW BYTES OF THE INTERMEDIATE FACTORS
004570 01  WS-INTF-DUMP REDEFINES WS-INTERMEDIATE-AREA
004580                           PIC X(63).
004690*    RESULT AREA BUILT IN EITHER CALC-WITHIN-COVERING OR
004695*    CALC-OVER-COVERING BELOW AND RETURNED TO LCBMAIN
004700     COPY LCBMRES
004750         REPLACING LCB-METHOD-RESULTS BY WS-RESULT-AREA.
004900******************************************************************
005000*    COMP-FELDER: SUPERSIZE CONSTANTS AND THE OVERHANGING-BE     *
005100*    WORK FIGURE                                                 *
005200******************************************************************
005300 01  WS-BOUNDARY-CONST.
005400     05  WS-SUPERSIZE-BE-LIMIT   PIC S9(3)V9(1) VALUE +7.5.
005500     05  WS-LEAN-BASELINE        PIC S9(3)      VALUE +100.
005600     05  WS-PURE-BASELINE        PIC S9(3)      VALUE +50.
005650     05  FILLER                  PIC X(01).
005660******************************************************************
005670*    DUMP-READING AID - RAW BYTES OF THE SUPERSIZE CUT-OVER AND   *
005680*    THE TWO BASELINES, DISPLAYED ONCE PER CALL SO THE TRACE CAN  *
005690*    BE CHECKED AGAINST THE FORMULAS BELOW WITHOUT A RECOMPILE    *
005695******************************************************************
005700 01  WS-BOUNDARY-TAB REDEFINES WS-BOUNDARY-CONST.
005800     05  FILLER                  PIC X(11).
005850*    BE ABOVE THE 7.5 SUPERSIZE LIMIT - DOSED AT THE PURE-CARB
005860*    FACTOR RATHER THAN THE CORRECT-BE-FACTOR BELOW
005900 01  WS-OVERHANGING-BE           PIC S9(3)V9(2) BINARY VALUE ZERO.
005950*    SET IN MAIN1 BELOW, TESTED TO PICK WHICH PARAGRAPH RUNS
006000 01  WS-COVERING-SW              PIC X VALUE '0'.
006100     88  WS-WITHIN-COVERING          VALUE '0'.
006200     88  WS-OVER-COVERING            VALUE '1'.
006250*    CALLER'S COPY OF THE MEAL RECORD
006300 LINKAGE SECTION.
006400     COPY LCBMEAL
006450         REPLACING LCB-MEAL-INPUT-RECORD BY LS-MEAL-RECORD.
006550*    USUAL BOLUS FACTOR HANDED DOWN FROM LCBTIME BY WAY OF LCBMAIN
006600 01  LS-USUAL-BOLUS-FACTOR       PIC S9(3)V9(4).
006650*    INTERMEDIATE FACTORS HANDED DOWN FROM LCBINTF
006700     COPY LCBINTW
006750         REPLACING LCB-INTERMEDIATE-FACTORS BY LS-INTERMEDIATE-RECORD.
006850*    METHOD RESULTS THIS MODULE BUILDS AND RETURNS
006900     COPY LCBMRES
006950         REPLACING LCB-METHOD-RESULTS BY LS-METHOD-RESULTS.
007100 PROCEDURE DIVISION USING LS-MEAL-RECORD LS-USUAL-BOLUS-FACTOR
007200                          LS-INTERMEDIATE-RECORD LS-METHOD-RESULTS.
007300*
007350******************************************************************
007360*    MAIN LINE - DETERMINE THE OVERHANGING BE ABOVE THE SUPERSIZE *
007370*    LIMIT, DECIDE WITHIN/OVER COVERING, THEN LET THE COVERING    *
007380*    SWITCH PICK WHICH OF THE TWO PARAGRAPHS BELOW RUNS.  SEE THE *
007390*    BANNER AT THE TOP OF THIS MODULE - DO NOT COLLAPSE THE TWO.  *
007395******************************************************************
007400 MAIN SECTION.
007500 MAIN1.
007600     MOVE LS-MEAL-RECORD TO WS-MEAL-WORK-AREA.
007700     MOVE LS-INTERMEDIATE-RECORD TO WS-INTERMEDIATE-AREA.
007800     MOVE ZERO TO WS-RESULT-AREA.
007900     MOVE '0' TO WS-COVERING-SW.
007950     DISPLAY 'LCBMETB BOUNDARY CONSTANTS, RAW=' WS-BOUNDARY-TAB.
007960*    THE BE ABOVE 7.5 - DOSED SEPARATELY AT THE PURE-CARB FACTOR
008000     COMPUTE WS-OVERHANGING-BE = IB-BE-SUM - WS-SUPERSIZE-BE-LIMIT.
008100
008150*    WITHIN/OVER COVERING DECIDES WHICH PARAGRAPH BELOW RUNS - SEE
008160*    THE BANNER AT THE TOP OF THIS MODULE FOR WHY BOTH ARE KEPT
008200     IF IB-BE-CALORIES > MI-INSULIN-TYPE-COVER THEN
008300         SET WS-OVER-COVERING TO TRUE
008400     ELSE
008500         SET WS-WITHIN-COVERING TO TRUE
008600     END-IF.
008700
008800     IF WS-WITHIN-COVERING THEN
008900         PERFORM CALC-WITHIN-COVERING
009000     ELSE
009100         PERFORM CALC-OVER-COVERING
009200     END-IF.
009300     MOVE IB-FAT-PROTEIN-CALORIES TO MR-FAT-PROTEIN-CALORIES.
009400
009500     MOVE WS-RESULT-AREA TO LS-METHOD-RESULTS.
009600     GOBACK.
009700*
009800 CALC-WITHIN-COVERING SECTION.
009900*    BE-CALORIES IS AT OR UNDER THE PATIENT'S COVERING THRESHOLD
010000     COMPUTE MR-CORRECT-BE-FACTOR ROUNDED =
010100         ((IB-BE-CALORIES + WS-LEAN-BASELINE) /
010200         (MI-USUAL-BE-CALORIES + WS-LEAN-BASELINE))
010300         * LS-USUAL-BOLUS-FACTOR.
010350*    SURPLUS CALORIES ABOVE THE 7.5 BE SPLIT, LESS THE OVERHANGING
010360*    BE ALREADY PRICED IN AT THE PURE-CARB BASELINE
010400     COMPUTE MR-CALORIE-SURPLUS ROUNDED =
010500         (MI-MEAL-CALORIES -
010600         (IB-BE-CALORIES * WS-SUPERSIZE-BE-LIMIT)) -
010700         (WS-OVERHANGING-BE * WS-PURE-BASELINE).
010750*    IMMEDIATE BOLUS - THE FIRST 7.5 BE AT THE CORRECT FACTOR PLUS
010760*    THE OVERHANGING BE AT THE PURE-CARB FACTOR
010800     COMPUTE MR-CORRECT-BOLUS-SUM ROUNDED =
010900         (MR-CORRECT-BE-FACTOR * WS-SUPERSIZE-BE-LIMIT) +
011000         (WS-OVERHANGING-BE * IB-PURE-CARB-BE-FACTOR).
011100     COMPUTE MR-DELAYED-CALORIE-BOLUS ROUNDED =
011200         (MR-CALORIE-SURPLUS / 200) * IB-LEAN-BE-FACTOR.
011300     EXIT.
011400*
011500 CALC-OVER-COVERING SECTION.
011600*    BE-CALORIES EXCEEDS THE PATIENT'S COVERING THRESHOLD - THE
011700*    INSULIN-TYPE THRESHOLD FEEDS THE FACTOR AND SURPLUS INSTEAD
011800*    OF THE MEAL'S OWN BE-CALORIES.
011900     COMPUTE MR-CORRECT-BE-FACTOR ROUNDED =
012000         ((MI-INSULIN-TYPE-COVER + WS-LEAN-BASELINE) /
012100         (MI-USUAL-BE-CALORIES + WS-LEAN-BASELINE))
012200         * LS-USUAL-BOLUS-FACTOR.
012300     COMPUTE MR-CALORIE-SURPLUS ROUNDED =
012400         (MI-MEAL-CALORIES -
012500         (MI-INSULIN-TYPE-COVER * WS-SUPERSIZE-BE-LIMIT)) -
012600         (WS-OVERHANGING-BE * WS-PURE-BASELINE).
012700     COMPUTE MR-CORRECT-BOLUS-SUM ROUNDED =
012800         (MR-CORRECT-BE-FACTOR * WS-SUPERSIZE-BE-LIMIT) +
012900         (WS-OVERHANGING-BE * IB-PURE-CARB-BE-FACTOR).
013000     COMPUTE MR-DELAYED-CALORIE-BOLUS ROUNDED =
013100         (MR-CALORIE-SURPLUS / 200) * IB-LEAN-BE-FACTOR.
013200     EXIT.
013300*
013400 END PROGRAM LCBMETB.
