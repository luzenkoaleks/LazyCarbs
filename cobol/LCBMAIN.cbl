000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LCBMAIN.
000300 AUTHOR.        R L HALVORSEN.
000400 INSTALLATION.  LAKEVIEW DIABETIC CARE CENTER.
000500 DATE-WRITTEN.  04/15/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL.
000800******************************************************************
000900*                                                               *
001000*    LCBMAIN - LAZYCARBS BOLUS CALCULATION BATCH DRIVER         *
001100*                                                               *
001200*    READS ONE MEAL-INPUT RECORD AT A TIME FROM THE MEAL CARD   *
001300*    FILE AND DRIVES IT THROUGH THE FOUR-STAGE CALCULATION -    *
001400*    TIME-FACTOR AVERAGING, INTERMEDIATE BE FACTORS, METHOD     *
001500*    SELECTION AND THE SELECTED METHOD'S FORMULA, THEN THE      *
001600*    MOVEMENT ADJUSTMENT - AND PRINTS THE RESULT-REPORT.        *
001700*    THIS IS A BATCH-OF-ONE JOB - EACH MEAL RECORD ON THE FILE  *
001800*    STANDS ALONE, THERE ARE NO CONTROL BREAKS OR RUN TOTALS.   *
001900*                                                               *
002000*---------------------------------------------------------------*
002100*    VERS.  DATE      BY   KOMMENTAR                            *
002200*-----|----------|-----|---------------------------------------*
002300*A.00 |1987-04-15| RLH | ORIGINAL DRIVER - CALLS LCBTIME,
002400*     |          |     | LCBINTF, LCBSEL, LCBMETA, LCBFIN
002500*A.01 |1987-09-04| RLH | ADDED DISPATCH TO LCBMETB (METHOD B)
002600*A.02 |1989-05-18| RLH | ADDED DISPATCH TO LCBMETD (METHOD D)
002700*A.03 |1998-11-24| TOK | Y2K REVIEW - NO DATE FIELDS IN THIS
002800*     |          |     | MODULE, NO CHANGE REQUIRED, CERTIFIED
002900*A.04 |2003-05-06| DPF | SKIP RECORDS WITH LCBTIME RC NOT '0' -
003000*     |          |     | SEE PROBLEM RPT 03-041 ON LCBTIME
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS VALID-RC IS '0' '1'.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT MEAL-INPUT ASSIGN TO MEALIN
004000         FILE STATUS IS WS-MEALIN-STATUS
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT RESULT-REPORT ASSIGN TO RESLRPT
004300         FILE STATUS IS WS-RESLRPT-STATUS
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500 DATA DIVISION.
004600 FILE SECTION.
004650*    ONE MEAL CARD PER LOGICAL RECORD - SEE LCBMEAL FOR THE LAYOUT
004700 FD  MEAL-INPUT.
004800     COPY LCBMEAL
004850         REPLACING LCB-MEAL-INPUT-RECORD BY MEAL-INPUT-RECORD.
004870*    ALTERNATE RECORD VIEW, SAME FD, FOR THE READ-TRACE DISPLAY
004880 01  WS-MEAL-DUMP                PIC X(80).
004950*    FIVE PRINT LINES PER MEAL - ECHO (X2), METHOD, FIGURES, FINAL
005000 FD  RESULT-REPORT.
005100 01  RR-PRINT-RECORD         PIC X(133).
005200 WORKING-STORAGE SECTION.
005300 01  FILLER                  PIC X(32) VALUE
005400     'XXX MODULE LCBMAIN START WSS XX'.
005410*    STORAGE-MAP MARKER - STANDARD ACROSS THE WHOLE SUITE, LETS
005420*    AN OPERATOR LOCATE EACH MODULE'S WORKING-STORAGE IN A DUMP
005500******************************************************************
005600*    FILE STATUS AND END-OF-FILE SWITCH                         *
005700******************************************************************
005800 01  WS-MEALIN-STATUS        PIC 99.
005900 01  WS-RESLRPT-STATUS       PIC 99.
005950*    SET IN READ-MEAL-INPUT, TESTED TO DRIVE MAIN-MEAL-LOOP BELOW
006000 01  WS-EOF-SW               PIC X VALUE '0'.
006100     88  WS-EOF                  VALUE '1'.
006200******************************************************************
006300*    WORK AREAS PASSED FORWARD THROUGH THE FOUR CALL STAGES     *
006400******************************************************************
006450*    RETURNED BY LCBTIME, THEN PASSED ON TO LCBINTF AND WHICHEVER
006460*    METHOD MODULE LCBSEL PICKS - SEE DISPATCH-METHOD-MODULE BELOW
006500 01  WS-USUAL-BOLUS-FACTOR   PIC S9(3)V9(4).
006540*    DUMP-READING AID - RAW BYTES OF THE FACTOR LCBTIME RETURNS,
006545*    DISPLAYED IN CALL-LCBTIME BELOW ONCE THE CALL COMES BACK
006550 01  WS-TIME-FACTOR-DUMP REDEFINES WS-USUAL-BOLUS-FACTOR
006560                           PIC X(07).
006570*    SET BY LCBTIME - '0' OK, '1' BAD HOUR/MINUTE (SEE A.04 ABOVE)
006600 01  WS-TIME-RC              PIC X.
006700     88  WS-TIME-RC-OK           VALUE '0'.
006800     88  WS-TIME-RC-BAD          VALUE '1'.
006850*    BUILT BY LCBINTF, CONSUMED BY LCBSEL AND THE METHOD MODULES
006900     COPY LCBINTW
006950         REPLACING LCB-INTERMEDIATE-FACTORS BY WS-INTERMEDIATE-AREA.
007050*    BUILT BY WHICHEVER METHOD MODULE WAS DISPATCHED, CONSUMED BY
007060*    LCBFIN AND THE FIGURES LINE OF THE REPORT
007100     COPY LCBMRES
007150         REPLACING LCB-METHOD-RESULTS BY WS-METHOD-RESULTS.
007250*    SET BY LCBSEL (METHOD NAME/EXPLANATION) AND LCBFIN (FINAL DOSE)
007300     COPY LCBFRES
007350         REPLACING LCB-FINAL-RESULT BY WS-FINAL-RESULT.
007500******************************************************************
007600*    MODULE-NAME SWITCH FOR THE METHOD DISPATCH CALL             *
007700******************************************************************
007800 01  WS-METHOD-MODULE        PIC X(8) VALUE SPACES.
007850*    DUMP-READING AID - DISPLAYED IN DISPATCH-METHOD-MODULE BELOW
007860*    SO THE JOB LOG SHOWS WHICH METHOD PROGRAM WAS ACTUALLY CALLED
007900 01  WS-METHOD-MODULE-TAB REDEFINES WS-METHOD-MODULE.
008000     05  FILLER              PIC X(08).
008100******************************************************************
008200*    COMP-FELDER: RECORD COUNTERS                                *
008300******************************************************************
008400 01  WS-COUNTERS.
008500     05  WS-RECORDS-READ     PIC S9(7) BINARY VALUE ZERO.
008600     05  WS-RECORDS-WRITTEN  PIC S9(7) BINARY VALUE ZERO.
008620     05  FILLER              PIC X(06).
008630*    DUMP-READING AID - RAW BYTES OF BOTH COUNTERS, DISPLAYED ON
008635*    CLOSE-FILES BELOW AFTER THE EDITED COUNTS SO AN OUT-OF-BALANCE
008640*    RUN CAN BE TRACED BACK TO THE BINARY FIELDS THEMSELVES
008650 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS
008660                           PIC X(14).
008700******************************************************************
009300*    REPORT-LINE BUILD AREAS - ONE GROUP PER PRINT LINE, MOVED    *
009350*    INTO RL-PRINT-TEXT AND WRITTEN IN WRITE-RESULT-REPORT BELOW  *
009400******************************************************************
009500     COPY LCBRPT.
009700 PROCEDURE DIVISION.
009800*
009810******************************************************************
009820*    MAIN LINE - OPEN, PRIME THE READ, PROCESS EVERY MEAL ON THE   *
009830*    FILE ONE AT A TIME, CLOSE.  THIS IS A BATCH-OF-ONE JOB - SEE  *
009840*    THE BANNER AT THE TOP OF THIS MODULE, THERE ARE NO CONTROL    *
009850*    BREAKS OR RUN TOTALS TO ACCUMULATE ACROSS MEALS.              *
009895******************************************************************
009900 MAIN SECTION.
010000 MAIN1.
010100     PERFORM OPEN-FILES.
010200     PERFORM READ-MEAL-INPUT.
010300     PERFORM MAIN-MEAL-LOOP THRU MAIN-MEAL-LOOP-EXIT
010400         UNTIL WS-EOF.
010700     PERFORM CLOSE-FILES.
010800     GOBACK.
010900*
010950 MAIN-MEAL-LOOP SECTION.
010960     PERFORM PROCESS-ONE-MEAL.
010970     PERFORM READ-MEAL-INPUT.
010980 MAIN-MEAL-LOOP-EXIT.
010990     EXIT.
010995*
010996*    A BAD FILE STATUS ON EITHER OPEN IS TREATED AS FATAL - THERE
010997*    IS NO PARTIAL-RUN RECOVERY FOR THIS JOB, SEE THE STOP RUN BELOW
011000 OPEN-FILES SECTION.
011100     OPEN INPUT MEAL-INPUT.
011200     IF WS-MEALIN-STATUS NOT = ZERO THEN
011300         DISPLAY 'LCBMAIN UNABLE TO OPEN MEALIN, STATUS='
011400             WS-MEALIN-STATUS
011500         MOVE 16 TO RETURN-CODE
011600         STOP RUN
011700     END-IF.
011800     OPEN OUTPUT RESULT-REPORT.
011900     IF WS-RESLRPT-STATUS NOT = ZERO THEN
012000         DISPLAY 'LCBMAIN UNABLE TO OPEN RESLRPT, STATUS='
012100             WS-RESLRPT-STATUS
012200         MOVE 16 TO RETURN-CODE
012300         STOP RUN
012400     END-IF.
012500     EXIT.
012600*
012650*    PRINTS THE RUN COUNTS ON THE JOB LOG SO THE OPERATOR CAN
012660*    CONFIRM RECORDS-WRITTEN IS FIVE TIMES RECORDS-READ
012700 CLOSE-FILES SECTION.
012800     CLOSE MEAL-INPUT RESULT-REPORT.
012900     DISPLAY 'LCBMAIN RECORDS READ    = ' WS-RECORDS-READ.
013000     DISPLAY 'LCBMAIN RECORDS WRITTEN = ' WS-RECORDS-WRITTEN.
013050     DISPLAY 'LCBMAIN COUNTERS ON CLOSE, RAW=' WS-COUNTERS-DUMP.
013100     EXIT.
013200*
013250*    ONE READ PRIMES THE LOOP, THE NEXT IS AT THE BOTTOM OF
013260*    MAIN-MEAL-LOOP ABOVE - STANDARD PRIMING-READ SHAPE
013300 READ-MEAL-INPUT SECTION.
013400     READ MEAL-INPUT
013500         AT END
013600             SET WS-EOF TO TRUE
013700         NOT AT END
013800             ADD 1 TO WS-RECORDS-READ
013900             DISPLAY 'LCBMAIN READ MEAL, RAW=' WS-MEAL-DUMP
014000     END-READ.
014100     EXIT.
014200*
014250*    FIVE-STAGE CALL CHAIN FOR ONE MEAL - TIME FACTOR, INTERMEDIATE
014260*    FACTORS, METHOD SELECTION, THE DISPATCHED METHOD'S FORMULA,
014270*    THEN THE MOVEMENT ADJUSTMENT.  A BAD TIME ON THE CARD SKIPS
014280*    ALL FIVE - SEE THE A.04 CHANGE LOG ENTRY ABOVE.
014300 PROCESS-ONE-MEAL SECTION.
014400     PERFORM CALL-LCBTIME.
014500     IF WS-TIME-RC-OK THEN
014600         PERFORM CALL-LCBINTF
014700         PERFORM CALL-LCBSEL
014800         PERFORM DISPATCH-METHOD-MODULE
014900         PERFORM CALL-LCBFIN
015000         PERFORM WRITE-RESULT-REPORT
015100     ELSE
015200         DISPLAY 'LCBMAIN SKIPPING MEAL - BAD TIME ON INPUT'
015300     END-IF.
015400     EXIT.
015500*
015550*    STAGE 1 - HOURLY AVERAGE BOLUS FACTOR FOR THIS MEAL'S CLOCK TIME
015600 CALL-LCBTIME SECTION.
015700     CALL 'LCBTIME' USING MI-CURRENT-HOUR MI-CURRENT-MINUTE
015800         WS-USUAL-BOLUS-FACTOR WS-TIME-RC.
015850     DISPLAY 'LCBMAIN USUAL BOLUS FACTOR, RAW=' WS-TIME-FACTOR-DUMP.
015900     EXIT.
016000*
016050*    STAGE 2 - LEAN/PURE-CARB BE FACTORS, BE SUM, CALORIE FIGURES
016100 CALL-LCBINTF SECTION.
016200     CALL 'LCBINTF' USING MEAL-INPUT-RECORD WS-USUAL-BOLUS-FACTOR
016300         WS-INTERMEDIATE-AREA.
016400     EXIT.
016500*
016550*    STAGE 3 - CLASSIFY THE MEAL INTO METHOD A/B/C/D
016600 CALL-LCBSEL SECTION.
016700     CALL 'LCBSEL' USING MEAL-INPUT-RECORD WS-INTERMEDIATE-AREA
016800         WS-FINAL-RESULT.
016900     EXIT.
017000*
017050*    STAGE 4 - MOVE THE MATCHING METHOD PROGRAM NAME INTO THE
017060*    MODULE SWITCH AND CALL IT BY NAME - FR-IS-METHOD-X IS SET BY
017070*    THE 88-LEVELS IN LCBFRES OFF THE METHOD NAME LCBSEL RETURNED
017100 DISPATCH-METHOD-MODULE SECTION.
017200     EVALUATE TRUE
017300         WHEN FR-IS-METHOD-B
017400             MOVE 'LCBMETB' TO WS-METHOD-MODULE
017500         WHEN FR-IS-METHOD-D
017600             MOVE 'LCBMETD' TO WS-METHOD-MODULE
017700         WHEN FR-IS-METHOD-C
017800             MOVE 'LCBMETC' TO WS-METHOD-MODULE
017900         WHEN OTHER
018000             MOVE 'LCBMETA' TO WS-METHOD-MODULE
018100     END-EVALUATE.
018150     DISPLAY 'LCBMAIN DISPATCHING MODULE, RAW=' WS-METHOD-MODULE-TAB.
018200     CALL WS-METHOD-MODULE USING MEAL-INPUT-RECORD
018300         WS-USUAL-BOLUS-FACTOR WS-INTERMEDIATE-AREA
018400         WS-METHOD-RESULTS.
018500     EXIT.
018600*
018650*    STAGE 5 - APPLY THE PATIENT'S MOVEMENT FACTOR TO ARRIVE AT
018660*    THE DOSE TO ACTUALLY ADMINISTER
018700 CALL-LCBFIN SECTION.
018800     CALL 'LCBFIN' USING MEAL-INPUT-RECORD WS-METHOD-RESULTS
018900         WS-FINAL-RESULT.
019000     EXIT.
019100*
019150*    FIVE PRINT LINES PER MEAL - TWO ECHO LINES, THE METHOD LINE,
019160*    THE FIGURES LINE, AND THE FINAL-DOSE LINE, FOLLOWED BY A
019170*    BLANK SPACER LINE SO CONSECUTIVE MEALS DON'T RUN TOGETHER
019200 WRITE-RESULT-REPORT SECTION.
019300     PERFORM BUILD-ECHO-LINES.
019400     PERFORM BUILD-METHOD-LINE.
019500     PERFORM BUILD-FIGURES-LINE.
019600     PERFORM BUILD-FINAL-LINE.
019700
019800     MOVE '0' TO RL-CARRIAGE-CTL.
019820*    LINE 1 - MEAL CARD ECHO (CARBS, CALORIES, TIME)
019900     MOVE LCB-RPT-ECHO-LINE TO RL-PRINT-TEXT.
020000     MOVE LCB-REPORT-LINE TO RR-PRINT-RECORD.
020100     WRITE RR-PRINT-RECORD.
020200     ADD 1 TO WS-RECORDS-WRITTEN.
020300
020350*    LINE 2 - MEAL CARD ECHO CONTINUED (USUAL BE-CALORIES, COVER)
020400     MOVE LCB-RPT-ECHO-LINE2 TO RL-PRINT-TEXT.
020500     MOVE LCB-REPORT-LINE TO RR-PRINT-RECORD.
020600     WRITE RR-PRINT-RECORD.
020700     ADD 1 TO WS-RECORDS-WRITTEN.
020800
020850*    LINE 3 - SELECTED METHOD NAME AND EXPLANATION TEXT
020900     MOVE LCB-RPT-METHOD-LINE TO RL-PRINT-TEXT.
021000     MOVE LCB-REPORT-LINE TO RR-PRINT-RECORD.
021100     WRITE RR-PRINT-RECORD.
021200     ADD 1 TO WS-RECORDS-WRITTEN.
021300
021350*    LINE 4 - THE SIX INTERMEDIATE/METHOD FIGURES
021400     MOVE LCB-RPT-FIGURES-LINE TO RL-PRINT-TEXT.
021500     MOVE LCB-REPORT-LINE TO RR-PRINT-RECORD.
021600     WRITE RR-PRINT-RECORD.
021700     ADD 1 TO WS-RECORDS-WRITTEN.
021800
021850*    LINE 5 - THE FINAL DOSE AFTER THE MOVEMENT ADJUSTMENT
021900     MOVE LCB-RPT-FINAL-LINE TO RL-PRINT-TEXT.
022000     MOVE LCB-REPORT-LINE TO RR-PRINT-RECORD.
022100     WRITE RR-PRINT-RECORD.
022200     ADD 1 TO WS-RECORDS-WRITTEN.
022300
022350*    LINE 6 - BLANK SPACER BETWEEN CONSECUTIVE MEALS ON THE REPORT
022400     MOVE SPACES TO RL-PRINT-TEXT.
022500     MOVE LCB-REPORT-LINE TO RR-PRINT-RECORD.
022600     WRITE RR-PRINT-RECORD.
022700     ADD 1 TO WS-RECORDS-WRITTEN.
022800     EXIT.
022900*
022950*    ECHOES THE MEAL-CARD INPUT AND THE STAGE-1/STAGE-2 FIGURES
022960*    BACK ONTO THE REPORT SO THE INPUT CAN BE CHECKED WITHOUT
022970*    GOING BACK TO THE CARD DECK
023000 BUILD-ECHO-LINES SECTION.
023050*    RAW MEAL-CARD FIGURES, LINE 1
023100     MOVE MI-MEAL-CARBS TO RE-CARBS-ED.
023200     MOVE IB-BE-SUM TO RE-BE-SUM-ED.
023300     MOVE MI-MEAL-CALORIES TO RE-CALORIES-ED.
023350*    PATIENT-PROFILE FIGURES CARRIED ON THE SAME CARD
023400     MOVE IB-BE-CALORIES TO RE-BE-CALORIES-ED.
023450     MOVE MI-USUAL-BE-CALORIES TO RE-USUAL-BE-CAL-ED.
023500     MOVE MI-INSULIN-TYPE-COVER TO RE-COVERING-ED.
023550*    CLOCK TIME AND THE FACTOR LCBTIME AVERAGED FOR THAT TIME
023600     MOVE MI-CURRENT-HOUR TO RE-HOUR-ED.
023700     MOVE MI-CURRENT-MINUTE TO RE-MINUTE-ED.
023800     MOVE WS-USUAL-BOLUS-FACTOR TO RE-USUAL-FACTOR-ED.
023900     EXIT.
024100*
024150*    ONLY THE FIRST 100 BYTES OF THE EXPLANATION TEXT PRINT - THE
024160*    REPORT LINE HAS NO ROOM FOR THE FULL FIELD, SEE LCBRPT
024200 BUILD-METHOD-LINE SECTION.
024300     MOVE FR-SELECTED-METHOD-NAME TO RM-METHOD-NAME-ED.
024400     MOVE FR-METHOD-EXPLANATION(1:100) TO RM-EXPLANATION-ED.
024500     EXIT.
024600*
024650*    THE SIX INTERMEDIATE/METHOD FIGURES THAT LED TO THE FINAL DOSE
024700 BUILD-FIGURES-LINE SECTION.
024750*    FROM LCBINTF - THE TWO BE FACTORS BEFORE ANY METHOD ADJUSTS THEM
024800     MOVE IB-LEAN-BE-FACTOR TO RF-LEAN-FACTOR-ED.
024900     MOVE IB-PURE-CARB-BE-FACTOR TO RF-PURE-FACTOR-ED.
024950*    FROM THE DISPATCHED METHOD MODULE - THE IMMEDIATE COMPONENT
025000     MOVE MR-CORRECT-BE-FACTOR TO RF-CORRECT-FACTOR-ED.
025050     MOVE MR-CORRECT-BOLUS-SUM TO RF-BOLUS-SUM-ED.
025100*    FROM THE DISPATCHED METHOD MODULE - THE DELAYED COMPONENT
025150     MOVE MR-CALORIE-SURPLUS TO RF-CALORIE-SURPLUS-ED.
025300     MOVE MR-DELAYED-CALORIE-BOLUS TO RF-DELAYED-BOLUS-ED.
025400     EXIT.
025500*
025550*    THE ONE NUMBER THE NURSE ACTUALLY ADMINISTERS
025600 BUILD-FINAL-LINE SECTION.
025700     MOVE FR-FINAL-CORRECT-BOLUS TO RN-FINAL-BOLUS-ED.
025800     EXIT.
025900*
026000 END PROGRAM LCBMAIN.
