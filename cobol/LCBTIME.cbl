000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LCBTIME.
000300 AUTHOR.        R L HALVORSEN.
000400 INSTALLATION.  LAKEVIEW DIABETIC CARE CENTER.
000500 DATE-WRITTEN.  04/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL.
000800******************************************************************
000900*                                                               *
001000*    LCBTIME - HOURLY BOLUS-FACTOR AVERAGING MODULE             *
001100*                                                               *
001200*    CALLED BY LCBMAIN ONCE PER MEAL RECORD.  GIVEN THE CLOCK   *
001300*    HOUR AND MINUTE THE MEAL WAS EATEN, WALKS FORWARD ONE      *
001400*    SIMULATED MINUTE AT A TIME FOR 120 MINUTES, LOOKS UP THE   *
001500*    HOURLY BOLUS FACTOR IN THE CLINIC'S FIXED 24-HOUR TABLE    *
001600*    FOR EACH MINUTE, AND RETURNS THE 120-MINUTE AVERAGE AS     *
001700*    THE USUAL-BOLUS-FACTOR FOR THAT MEAL TIME.                 *
001800*                                                               *
001900*---------------------------------------------------------------*
002000*    VERS.  DATE      BY   KOMMENTAR                            *
002100*-----|----------|-----|---------------------------------------*
002200*A.00 |1987-04-09| RLH | ORIGINAL MODULE
002300*A.01 |1991-11-20| RLH | CORRECTED HOUR WRAP AT MIDNIGHT - WAS
002400*     |          |     | FALLING OFF THE END OF THE TABLE
002500*A.02 |1994-02-14| JAM | TABLE VALUES REVISED, SEE LCBHRTB
002600*A.03 |1998-10-30| TOK | Y2K REVIEW - NO DATE FIELDS IN THIS
002700*     |          |     | MODULE, NO CHANGE REQUIRED, CERTIFIED
002800*A.04 |2003-05-02| DPF | ADDED HOUR/MINUTE RANGE VALIDATION -
002900*     |          |     | BAD TIME ON CARD 00118 LOOPED LCBTIME
003000*     |          |     | FOR SEVERAL MINUTES UNTIL THE OPERATOR
003100*     |          |     | CANCELLED THE JOB (PROBLEM RPT 03-041)
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS VALID-RC IS '0' '1'.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 01  FILLER                  PIC X(32) VALUE
004100     'XXX MODULE LCBTIME START WSS XX'.
004110*    STORAGE-MAP MARKER - STANDARD ACROSS THE WHOLE SUITE, LETS
004120*    AN OPERATOR LOCATE EACH MODULE'S WORKING-STORAGE IN A DUMP
004200******************************************************************
004300*    CLINIC-WIDE HOURLY BOLUS-FACTOR CONSTANT TABLE - ONE ENTRY  *
004310*    PER CLOCK HOUR, SUBSCRIPTED 1 THRU 24 BELOW (HOUR 0 IS      *
004320*    ENTRY 1).  SEE LCBHRTB FOR THE CURRENT FIGURES.             *
004400******************************************************************
004500     COPY LCBHRTB.
004700******************************************************************
004800*    COMP-FELDER: WORKING COUNTERS AND ACCUMULATORS              *
004900******************************************************************
005000 01  WS-COUNTERS.
005010*    DRIVES THE VARYING CLAUSE IN AVERAGE-BOLUS-FACTOR BELOW
005100     05  WS-MINUTE-CTR       PIC S9(4) BINARY VALUE ZERO.
005110*    WALKING HOUR/MINUTE PAIR - STEPPED FORWARD ONE MINUTE AT A
005120*    TIME BY AVERAGE-ONE-MINUTE, WRAPPING AT MIDNIGHT (SEE A.01)
005200     05  WS-WORK-HOUR        PIC S9(4) BINARY VALUE ZERO.
005300     05  WS-WORK-MINUTE      PIC S9(4) BINARY VALUE ZERO.
005310*    1-BASED INDEX INTO LCB-HOUR-FACTOR - WS-WORK-HOUR + 1
005400     05  WS-TABLE-SUBSCR     PIC S9(4) BINARY VALUE ZERO.
005450     05  FILLER              PIC X(01).
005460*    RUNNING TOTAL OF THE 120 PER-MINUTE FACTORS - DIVIDED DOWN
005470*    TO THE 120-MINUTE AVERAGE AT THE BOTTOM OF AVERAGE-BOLUS-
005480*    FACTOR BELOW
005500 01  WS-SUM-OF-FACTORS       PIC S9(5)V9(4) VALUE ZERO.
005550 01  WS-SUM-DUMP REDEFINES WS-SUM-OF-FACTORS
005560                           PIC X(09).
005600******************************************************************
005700*    DUMP-READING AID - RAW BYTES OF THE TWO WORK COUNTERS       *
005800******************************************************************
005900 01  WS-WORK-TIME-PAIR.
006000     05  WS-WT-HOUR          PIC S9(4) BINARY.
006100     05  WS-WT-MINUTE        PIC S9(4) BINARY.
006200 01  WS-WORK-TIME-DUMP REDEFINES WS-WORK-TIME-PAIR
006300                             PIC X(08).
006400******************************************************************
006500*    HH/MM DISPLAY-COMBINE AREA FOR THE STARTUP TRACE MESSAGE    *
006600******************************************************************
006700 01  WS-HHMM-CONST           PIC 9(4) VALUE ZERO.
006800 01  WS-HHMM-FIELDS REDEFINES WS-HHMM-CONST.
006900     05  WS-HH               PIC 99.
007000     05  WS-MM               PIC 99.
007100 01  WS-RC                   PIC X VALUE '0'.
007200     88  WS-RC-OK                VALUE '0'.
007300     88  WS-RC-BAD-TIME          VALUE '1'.
007350*    CALLER'S MEAL HOUR/MINUTE, 0-BASED 24-HOUR CLOCK
007400 LINKAGE SECTION.
007500 01  LS-HOUR                 PIC S9(2).
007600 01  LS-MINUTE               PIC S9(2).
007650*    RESULT HANDED BACK TO LCBMAIN - THE 120-MINUTE AVERAGE
007700 01  LS-USUAL-BOLUS-FACTOR   PIC S9(3)V9(4).
007750*    '0' = TIME WAS VALID, '1' = REJECTED, SEE VALIDATE-TIME BELOW
007800 01  LS-RC                   PIC X.
007900 PROCEDURE DIVISION USING LS-HOUR LS-MINUTE
008000                          LS-USUAL-BOLUS-FACTOR LS-RC.
008100*
008150******************************************************************
008160*    MAIN LINE - VALIDATE THE INCOMING TIME BEFORE DOING ANY      *
008170*    TABLE LOOKUP.  A BAD HOUR OR MINUTE IS HANDED STRAIGHT BACK  *
008180*    TO LCBMAIN VIA LS-RC RATHER THAN RISK THE RUNAWAY LOOP       *
008190*    DESCRIBED IN PROBLEM RPT 03-041 ABOVE.                       *
008195******************************************************************
008200 MAIN SECTION.
008300 MAIN1.
008400     MOVE '0' TO WS-RC LS-RC.
008500     MOVE ZERO TO LS-USUAL-BOLUS-FACTOR.
008600
008700     PERFORM VALIDATE-TIME THRU VALIDATE-TIME-EXIT.
008800     IF WS-RC-OK
008900         MOVE LS-HOUR TO WS-HH
009000         MOVE LS-MINUTE TO WS-MM
009100         DISPLAY 'LCBTIME AVERAGING FROM ' WS-HHMM-CONST
009200         PERFORM AVERAGE-BOLUS-FACTOR
009300             THRU AVERAGE-BOLUS-FACTOR-EXIT
009400     ELSE
009500         MOVE WS-RC TO LS-RC
009600     END-IF.
009700     GOBACK.
009800*
009900 VALIDATE-TIME SECTION.
010000*    BAD TIME ON A MEAL CARD MUST NEVER BE ALLOWED TO DRIVE       DPF0305
010100*    THE 120-MINUTE WALK BELOW OFF THE END OF THE TABLE - SEE     DPF0305
010200*    PROBLEM RPT 03-041 IN THE CHANGE LOG ABOVE.                  DPF0305
010300     MOVE LS-HOUR   TO WS-WT-HOUR.                                DPF0305
010400     MOVE LS-MINUTE TO WS-WT-MINUTE.                              DPF0305
010500     IF LS-HOUR < 0 OR LS-HOUR > 23 THEN                          DPF0305
010600         MOVE '1' TO WS-RC                                        DPF0305
010700     END-IF.                                                      DPF0305
010800     IF LS-MINUTE < 0 OR LS-MINUTE > 59 THEN                      DPF0305
010900         MOVE '1' TO WS-RC                                        DPF0305
011000     END-IF.                                                      DPF0305
011100     IF NOT WS-RC-OK THEN                                         DPF0305
011150         DISPLAY 'LCBTIME REJECTED HOUR/MINUTE, RAW=' WS-WORK-TIME-DUMP
011200     END-IF.                                                      DPF0305
011400 VALIDATE-TIME-EXIT.
011500     EXIT.
011600*
011650*    WALKS THE CLOCK FORWARD ONE SIMULATED MINUTE AT A TIME FOR
011660*    120 MINUTES, SUMMING THE HOURLY FACTOR IN EFFECT FOR EACH
011670*    MINUTE, THEN DIVIDES DOWN TO THE 120-MINUTE AVERAGE.
011700 AVERAGE-BOLUS-FACTOR SECTION.
011800     MOVE LS-HOUR   TO WS-WORK-HOUR.
011900     MOVE LS-MINUTE TO WS-WORK-MINUTE.
012000     MOVE ZERO TO WS-SUM-OF-FACTORS.
012100     PERFORM AVERAGE-ONE-MINUTE THRU AVERAGE-ONE-MINUTE-EXIT
012200             VARYING WS-MINUTE-CTR FROM 1 BY 1
012300             UNTIL WS-MINUTE-CTR > 120.
012350     DISPLAY 'LCBTIME SUM OF 120 FACTORS, RAW=' WS-SUM-DUMP.
012400     COMPUTE LS-USUAL-BOLUS-FACTOR ROUNDED =
012500             WS-SUM-OF-FACTORS / 120.
012600 AVERAGE-BOLUS-FACTOR-EXIT.
012700     EXIT.
012800*
012900 AVERAGE-ONE-MINUTE SECTION.
013000*    ONE TICK OF THE SIMULATED CLOCK - LOOK UP THE FACTOR FOR
013100*    THE CURRENT HOUR, THEN STEP THE MINUTE/HOUR PAIR FORWARD.
013200     COMPUTE WS-TABLE-SUBSCR = WS-WORK-HOUR + 1.
013300     ADD LCB-HOUR-FACTOR(WS-TABLE-SUBSCR) TO WS-SUM-OF-FACTORS.
013400     ADD 1 TO WS-WORK-MINUTE.
013500     IF WS-WORK-MINUTE = 60 THEN                                  RLH9111
013600         MOVE ZERO TO WS-WORK-MINUTE                              RLH9111
013700         ADD 1 TO WS-WORK-HOUR                                    RLH9111
013800     END-IF.                                                      RLH9111
013900     IF WS-WORK-HOUR > 23 THEN                                    RLH9111
014000         MOVE ZERO TO WS-WORK-HOUR                                RLH9111
014100     END-IF.                                                      RLH9111
014200 AVERAGE-ONE-MINUTE-EXIT.
014300     EXIT.
014400*
014500 END PROGRAM LCBTIME.
