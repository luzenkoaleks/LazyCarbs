000100******************************************************************
000200*    MEMBER  : LCBRPT                                            *
000300*    SYSTEM  : LAZYCARBS BOLUS CALCULATION BATCH (LCB)           *
000400*        LIBRARY(LAKEVIEW.DIABETIC.COBOL.COPYLIB(LCBRPT))        *
000500*        RESULT-REPORT PRINT-LINE LAYOUTS.  ONE MEAL RECORD      *
000600*        PRODUCES FIVE PRINT LINES - INPUT ECHO, METHOD          *
000700*        EXPLANATION, METHOD FIGURES, FINAL RESULT AND A BLANK   *
000800*        SEPARATOR.  BYTE 1 OF EACH IS THE ANSI CARRIAGE-        *
000900*        CONTROL CHARACTER FOR THE LINE PRINTER.                 *
001000******************************************************************
001100*    VERS.  DATE      BY   KOMMENTAR                             *
001200*-----|----------|-----|----------------------------------------*
001300*A.00 |1987-04-14| RLH | ORIGINAL REPORT LAYOUT                  *
001400*A.01 |1991-11-18| RLH | LINE WIDENED TO 132 TO MATCH THE NEW    *
001500*     |          |     | WIDE-CARRIAGE PRINTER IN MEDICAL RECS   *
001600******************************************************************
001700*    FD RECORD - WRITTEN BY LCBMAIN, ORGANIZATION LINE SEQUENTIAL
001800 01  LCB-REPORT-LINE.
001900     05  RL-CARRIAGE-CTL         PIC X.
002000     05  RL-PRINT-TEXT           PIC X(132).
002100******************************************************************
002200*    WORKING-STORAGE BUILD AREA - INPUT ECHO LINE
002300******************************************************************
002400 01  LCB-RPT-ECHO-LINE.
002500     05  FILLER                  PIC X(12) VALUE 'CARBS(G)/BE='.
002600     05  RE-CARBS-ED             PIC ZZ9.99.
002700     05  FILLER                  PIC X(1)  VALUE '/'.
002800     05  RE-BE-SUM-ED            PIC ZZ9.99.
002900     05  FILLER                  PIC X(4)  VALUE SPACES.
003000     05  FILLER                  PIC X(17) VALUE 'KCAL/KCAL-PER-BE='.
003100     05  RE-CALORIES-ED          PIC ZZZZ9.99.
003200     05  FILLER                  PIC X(1)  VALUE '/'.
003300     05  RE-BE-CALORIES-ED       PIC ZZZZ9.99.
003400     05  FILLER                  PIC X(4)  VALUE SPACES.
003500     05  FILLER                  PIC X(12) VALUE 'USUAL-BE-CAL='.
003600     05  RE-USUAL-BE-CAL-ED      PIC ZZ9.99.
003700     05  FILLER                  PIC X(16) VALUE SPACES.
003800 01  LCB-RPT-ECHO-LINE2.
003900     05  FILLER                  PIC X(9)  VALUE 'COVERING='.
004000     05  RE-COVERING-ED          PIC ZZ9.99.
004100     05  FILLER                  PIC X(4)  VALUE SPACES.
004200     05  FILLER                  PIC X(5)  VALUE 'TIME='.
004300     05  RE-HOUR-ED              PIC Z9.
004400     05  FILLER                  PIC X(1)  VALUE ':'.
004500     05  RE-MINUTE-ED            PIC 99.
004600     05  FILLER                  PIC X(4)  VALUE SPACES.
004700     05  FILLER                  PIC X(19) VALUE 'USUAL-BOLUS-FACTOR='.
004800     05  RE-USUAL-FACTOR-ED      PIC Z9.9999.
004900     05  FILLER                  PIC X(48) VALUE SPACES.
005000******************************************************************
005100*    WORKING-STORAGE BUILD AREA - METHOD EXPLANATION LINE
005200******************************************************************
005300 01  LCB-RPT-METHOD-LINE.
005400     05  FILLER                  PIC X(8)  VALUE 'METHOD ='.
005500     05  RM-METHOD-NAME-ED       PIC X(20).
005600     05  FILLER                  PIC X(2)  VALUE SPACES.
005700     05  RM-EXPLANATION-ED       PIC X(100).
005800     05  FILLER                  PIC X(2)  VALUE SPACES.
005900******************************************************************
006000*    WORKING-STORAGE BUILD AREA - METHOD FIGURES LINE
006100******************************************************************
006200 01  LCB-RPT-FIGURES-LINE.
006300     05  FILLER                  PIC X(14) VALUE 'LEAN-BE-FACT ='.
006400     05  RF-LEAN-FACTOR-ED       PIC Z9.9999.
006500     05  FILLER                  PIC X(2)  VALUE SPACES.
006600     05  FILLER                  PIC X(14) VALUE 'PURE-BE-FACT ='.
006700     05  RF-PURE-FACTOR-ED       PIC Z9.9999.
006800     05  FILLER                  PIC X(2)  VALUE SPACES.
006900     05  FILLER                  PIC X(4)  VALUE 'EF ='.
007000     05  RF-CORRECT-FACTOR-ED    PIC Z9.9999.
007100     05  FILLER                  PIC X(2)  VALUE SPACES.
007200     05  FILLER                  PIC X(15) VALUE 'CAL-SURPLUS   ='.
007300     05  RF-CALORIE-SURPLUS-ED   PIC ZZZZ9.99.
007400     05  FILLER                  PIC X(2)  VALUE SPACES.
007500     05  FILLER                  PIC X(12) VALUE 'SOFORT-BOL ='.
007600     05  RF-BOLUS-SUM-ED         PIC Z9.9999.
007700     05  FILLER                  PIC X(2)  VALUE SPACES.
007800     05  FILLER                  PIC X(12) VALUE 'DELAYED-8H ='.
007900     05  RF-DELAYED-BOLUS-ED     PIC Z9.9999.
008000     05  FILLER                  PIC X(3)  VALUE SPACES.
008100******************************************************************
008200*    WORKING-STORAGE BUILD AREA - FINAL RESULT LINE
008300******************************************************************
008400 01  LCB-RPT-FINAL-LINE.
008500     05  FILLER                  PIC X(22) VALUE
008600         'FINAL-CORRECT-BOLUS  ='.
008700     05  RN-FINAL-BOLUS-ED       PIC Z9.9999.
008800     05  FILLER                  PIC X(6)  VALUE ' UNITS'.
008900     05  FILLER                  PIC X(97) VALUE SPACES.
009000******************************************************************
009100*    END OF COPY MEMBER LCBRPT                                   *
009200******************************************************************
