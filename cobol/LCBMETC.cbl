000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LCBMETC.
000300 AUTHOR.        R L HALVORSEN.
000400 INSTALLATION.  LAKEVIEW DIABETIC CARE CENTER.
000500 DATE-WRITTEN.  04/13/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL.
000800******************************************************************
000900*                                                               *
001000*    LCBMETC - METHOD C, HIGHCARB DOSING FORMULA                *
001100*                                                               *
001200*    CALLED BY LCBMAIN WHEN LCBSEL PICKS METHOD C - CALORIES    *
001300*    PER BE ARE BELOW THE PATIENT'S USUAL.  SINGLE UNCONDITIONAL*
001400*    BRANCH, NO DELAYED COMPONENT.  INSULIN-TYPE-COVER IS NOT   *
001500*    CONSULTED IN THIS METHOD.                                  *
001600*                                                               *
001700*---------------------------------------------------------------*
001800*    VERS.  DATE      BY   KOMMENTAR                            *
001900*-----|----------|-----|---------------------------------------*
002000*A.00 |1987-04-13| RLH | ORIGINAL MODULE
002100*A.01 |1998-11-20| TOK | Y2K REVIEW - NO DATE FIELDS IN THIS
002200*     |          |     | MODULE, NO CHANGE REQUIRED, CERTIFIED
002220*A.02 |2003-11-14| DPF | NONE - REVIEWED ALONGSIDE LCBMETA/B/D
002240*     |          |     | DURING THE TIME-FACTOR RANGE-CHECK WORK
002260*     |          |     | (SEE LCBTIME), NO CHANGE NEEDED HERE
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM
002800     CLASS VALID-RC IS '0' '1'.
002900 DATA DIVISION.
003000 WORKING-STORAGE SECTION.
003100 01  FILLER                  PIC X(32) VALUE
003200     'XXX MODULE LCBMETC START WSS XX'.
003300******************************************************************
003400*    WORK COPIES OF THE MEAL AND INTERMEDIATE-FACTOR RECORDS     *
003500******************************************************************
003600     COPY LCBMEAL
003605         REPLACING LCB-MEAL-INPUT-RECORD BY WS-MEAL-WORK-AREA.
003610*    DUMP-READING AID - MATCHES THE OTHER METHOD MODULES' LAYOUT
003620 01  WS-MEAL-DUMP REDEFINES WS-MEAL-WORK-AREA
003630                           PIC X(80).
003640*    LEAN AND PURE-CARB BE FACTORS, THE BE SUM, AND THE TWO
003650*    CALORIE FIGURES DERIVED BACK IN LCBINTF - NEEDED HERE FOR
003660*    THE CORRECT-BE-FACTOR AND BOLUS-SUM FORMULAS BELOW
003700     COPY LCBINTW
003750         REPLACING LCB-INTERMEDIATE-FACTORS BY WS-INTERMEDIATE-AREA.
003760*    DUMP-READING AID - RAW BYTES OF THE INTERMEDIATE FACTORS
003770 01  WS-INTF-DUMP REDEFINES WS-INTERMEDIATE-AREA
003780                           PIC X(63).
003800*    RESULT AREA BUILT HERE AND RETURNED TO LCBMAIN AS THE
003810*    METHOD RESULTS FOR THIS MEAL
003900     COPY LCBMRES
003950         REPLACING LCB-METHOD-RESULTS BY WS-RESULT-AREA.
004100******************************************************************
004200*    COMP-FELDER: BASELINE CONSTANT                              *
004300******************************************************************
004400 01  WS-BASELINE-CONST.
004500     05  WS-LEAN-BASELINE    PIC S9(3) BINARY VALUE +100.
004550     05  FILLER              PIC X(01).
004560*    SUBSCRIPTED VIEW OF THE BASELINE ABOVE - ONLY ONE ENTRY IN
004570*    THIS MODULE SINCE METHOD C HAS NO PURE-CARB BRANCH
004600 01  WS-BASELINE-TAB REDEFINES WS-BASELINE-CONST.
004700     05  WS-BASELINE-FIGURE  PIC S9(3) BINARY OCCURS 1 TIMES.
004800 LINKAGE SECTION.
004810*    CALLER'S COPY OF THE MEAL RECORD
004900     COPY LCBMEAL
004950         REPLACING LCB-MEAL-INPUT-RECORD BY LS-MEAL-RECORD.
005000*    USUAL BOLUS FACTOR HANDED DOWN FROM LCBTIME BY WAY OF LCBMAIN
005100 01  LS-USUAL-BOLUS-FACTOR   PIC S9(3)V9(4).
005150*    INTERMEDIATE FACTORS HANDED DOWN FROM LCBINTF
005200     COPY LCBINTW
005250         REPLACING LCB-INTERMEDIATE-FACTORS BY LS-INTERMEDIATE-RECORD.
005350*    METHOD RESULTS THIS MODULE BUILDS AND RETURNS
005400     COPY LCBMRES
005450         REPLACING LCB-METHOD-RESULTS BY LS-METHOD-RESULTS.
005600 PROCEDURE DIVISION USING LS-MEAL-RECORD LS-USUAL-BOLUS-FACTOR
005700                          LS-INTERMEDIATE-RECORD LS-METHOD-RESULTS.
005800*
005850******************************************************************
005860*    MAIN LINE - METHOD C HAS NO COVERING-THRESHOLD BRANCH LIKE   *
005870*    METHODS A AND B DO.  THE CALORIE-SURPLUS AND DELAYED-BOLUS   *
005880*    FIELDS ARE FORCED TO ZERO UP FRONT SINCE THIS METHOD NEVER   *
005890*    CARRIES A DELAYED COMPONENT - SEE THE BANNER ABOVE.          *
005895******************************************************************
005900 MAIN SECTION.
006000 MAIN1.
006100     MOVE LS-MEAL-RECORD TO WS-MEAL-WORK-AREA.
006200     MOVE LS-INTERMEDIATE-RECORD TO WS-INTERMEDIATE-AREA.
006300     MOVE ZERO TO WS-RESULT-AREA.
006400
006500     PERFORM DERIVE-CORRECT-BE-FACTOR.
006600*    NO DELAYED COMPONENT IN THIS METHOD - FORCE BOTH TO ZERO
006700     MOVE ZERO TO MR-CALORIE-SURPLUS.
006800     MOVE ZERO TO MR-DELAYED-CALORIE-BOLUS.
006900     PERFORM DERIVE-BOLUS-SUM.
007000     MOVE IB-FAT-PROTEIN-CALORIES TO MR-FAT-PROTEIN-CALORIES.
007100
007200     MOVE WS-RESULT-AREA TO LS-METHOD-RESULTS.
007300     GOBACK.
007400*
007450*    CORRECT BE FACTOR SCALED OFF THE MEAL'S OWN BE-CALORIES -
007460*    INSULIN-TYPE-COVER IS NOT CONSULTED FOR THIS METHOD, UNLIKE
007470*    METHODS A AND B WHERE THE COVERING THRESHOLD CAN TAKE OVER
007500 DERIVE-CORRECT-BE-FACTOR SECTION.
007600     COMPUTE MR-CORRECT-BE-FACTOR ROUNDED =
007700         ((IB-BE-CALORIES + WS-BASELINE-FIGURE(1)) /
007800         (MI-USUAL-BE-CALORIES + WS-BASELINE-FIGURE(1)))
007900         * LS-USUAL-BOLUS-FACTOR.
008000     EXIT.
008100*
008150*    IMMEDIATE BOLUS ONLY - THE CORRECT FACTOR TIMES THE BE SUM
008200 DERIVE-BOLUS-SUM SECTION.
008300     COMPUTE MR-CORRECT-BOLUS-SUM ROUNDED =
008400         MR-CORRECT-BE-FACTOR * IB-BE-SUM.
008500     EXIT.
008600*
008700 END PROGRAM LCBMETC.
