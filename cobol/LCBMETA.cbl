000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LCBMETA.
000300 AUTHOR.        R L HALVORSEN.
000400 INSTALLATION.  LAKEVIEW DIABETIC CARE CENTER.
000500 DATE-WRITTEN.  04/13/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL.
000800******************************************************************
000900*                                                               *
001000*    LCBMETA - METHOD A, CALSURPLUS DOSING FORMULA              *
001100*                                                               *
001200*    CALLED BY LCBMAIN WHEN LCBSEL PICKS METHOD A - THE MOST    *
001300*    COMMON CASE.  IF THE MEAL'S CALORIES-PER-BE FALL AT OR     *
001400*    UNDER THE PATIENT'S INSULIN-TYPE COVERING THRESHOLD THE    *
001500*    WHOLE MEAL IS COVERED IMMEDIATELY.  OTHERWISE THE CALORIES *
001600*    OVER THE THRESHOLD BECOME AN 8-HOUR DELAYED DOSE.          *
001700*                                                               *
001800*---------------------------------------------------------------*
001900*    VERS.  DATE      BY   KOMMENTAR                            *
002000*-----|----------|-----|---------------------------------------*
002100*A.00 |1987-04-13| RLH | ORIGINAL MODULE
002200*A.01 |1998-11-20| TOK | Y2K REVIEW - NO DATE FIELDS IN THIS
002300*     |          |     | MODULE, NO CHANGE REQUIRED, CERTIFIED
002320*A.02 |2003-11-14| DPF | NONE - REVIEWED ALONGSIDE LCBMETB/C/D
002340*     |          |     | DURING THE TIME-FACTOR RANGE-CHECK WORK
002360*     |          |     | (SEE LCBTIME), NO CHANGE NEEDED HERE
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002750*    TOP-OF-FORM AND VALID-RC CARRIED FOR CONSISTENCY WITH THE
002760*    REST OF THE SUITE - NEITHER IS ACTUALLY EXERCISED HERE SINCE
002770*    THIS MODULE HAS NO PRINT LINES OR RETURN-CODE OF ITS OWN
002800     C01 IS TOP-OF-FORM
002900     CLASS VALID-RC IS '0' '1'.
002950*    NO FILE SECTION - THIS IS A SUBPROGRAM CALLED BY LCBMAIN,
002960*    ALL RECORDS COME IN THROUGH THE LINKAGE SECTION BELOW
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200 01  FILLER                  PIC X(32) VALUE
003300     'XXX MODULE LCBMETA START WSS XX'.
003320*    STORAGE-MAP MARKER - STANDARD ACROSS THE WHOLE SUITE, LETS
003340*    AN OPERATOR LOCATE EACH MODULE'S WORKING-STORAGE IN A DUMP
003400******************************************************************
003500*    WORK COPIES OF THE MEAL AND INTERMEDIATE-FACTOR RECORDS     *
003600******************************************************************
003700     COPY LCBMEAL
003705         REPLACING LCB-MEAL-INPUT-RECORD BY WS-MEAL-WORK-AREA.
003710*    DUMP-READING AID - MATCHES THE OTHER METHOD MODULES' LAYOUT
003720 01  WS-MEAL-DUMP REDEFINES WS-MEAL-WORK-AREA
003730                           PIC X(80).
003740*    LEAN/PURE-CARB BE FACTORS, BE SUM, AND THE TWO CALORIE
003750*    FIGURES FROM LCBINTF - FEED EVERY FORMULA BELOW
003800     COPY LCBINTW
003850         REPLACING LCB-INTERMEDIATE-FACTORS BY WS-INTERMEDIATE-AREA.
003860*    DUMP-READING AID - RAW BYTES OF THE INTERMEDIATE FACTORS
003870 01  WS-INTF-DUMP REDEFINES WS-INTERMEDIATE-AREA
003880                           PIC X(63).
003900*    RESULT AREA BUILT HERE AND RETURNED TO LCBMAIN
004000     COPY LCBMRES
004050         REPLACING LCB-METHOD-RESULTS BY WS-RESULT-AREA.
004200******************************************************************
004300*    COMP-FELDER: BASELINE CONSTANT                              *
004400******************************************************************
004500 01  WS-BASELINE-CONST.
004600     05  WS-LEAN-BASELINE    PIC S9(3) BINARY VALUE +100.
004650     05  FILLER              PIC X(01).
004660*    SUBSCRIPTED VIEW OF THE BASELINE ABOVE - ONE ENTRY ONLY,
004670*    METHOD A HAS NO PURE-CARB BRANCH
004700 01  WS-BASELINE-TAB REDEFINES WS-BASELINE-CONST.
004800     05  WS-BASELINE-FIGURE  PIC S9(3) BINARY OCCURS 1 TIMES.
004850*    SET IN MAIN1 BELOW, TESTED IN EVERY PARAGRAPH IN THIS MODULE
004900 01  WS-COVERING-SW          PIC X VALUE '0'.
005000     88  WS-WITHIN-COVERING      VALUE '0'.
005100     88  WS-OVER-COVERING        VALUE '1'.
005200 LINKAGE SECTION.
005250*    CALLER'S COPY OF THE MEAL RECORD
005300     COPY LCBMEAL
005350         REPLACING LCB-MEAL-INPUT-RECORD BY LS-MEAL-RECORD.
005450*    USUAL BOLUS FACTOR HANDED DOWN FROM LCBTIME BY WAY OF LCBMAIN
005500 01  LS-USUAL-BOLUS-FACTOR   PIC S9(3)V9(4).
005550*    INTERMEDIATE FACTORS HANDED DOWN FROM LCBINTF
005600     COPY LCBINTW
005650         REPLACING LCB-INTERMEDIATE-FACTORS BY LS-INTERMEDIATE-RECORD.
005750*    METHOD RESULTS THIS MODULE BUILDS AND RETURNS
005800     COPY LCBMRES
005850         REPLACING LCB-METHOD-RESULTS BY LS-METHOD-RESULTS.
005950*    PARAMETER ORDER MATCHES THE CALL STATEMENT IN LCBMAIN'S
005960*    DISPATCH-METHOD-MODULE SECTION - DO NOT REORDER
006000 PROCEDURE DIVISION USING LS-MEAL-RECORD LS-USUAL-BOLUS-FACTOR
006100                          LS-INTERMEDIATE-RECORD LS-METHOD-RESULTS.
006200*
006220******************************************************************
006230*    MAIN LINE - DECIDE WHETHER THE MEAL IS WITHIN OR OVER THE    *
006240*    PATIENT'S INSULIN-TYPE COVERING THRESHOLD, THEN LET THE      *
006250*    WITHIN/OVER SWITCH DRIVE EVERY FORMULA BELOW.  SEE THE       *
006260*    BANNER AT THE TOP OF THIS MODULE FOR THE BUSINESS RULE.      *
006270******************************************************************
006300 MAIN SECTION.
006400 MAIN1.
006500     MOVE LS-MEAL-RECORD TO WS-MEAL-WORK-AREA.
006600     MOVE LS-INTERMEDIATE-RECORD TO WS-INTERMEDIATE-AREA.
006700     MOVE ZERO TO WS-RESULT-AREA.
006800     MOVE '0' TO WS-COVERING-SW.
006900
006950*    WITHIN COVERING - THE WHOLE MEAL IS COVERED IMMEDIATELY.
006960*    OVER COVERING - THE EXCESS BECOMES A DELAYED DOSE.
007000     IF IB-BE-CALORIES > MI-INSULIN-TYPE-COVER THEN
007100         SET WS-OVER-COVERING TO TRUE
007200     ELSE
007300         SET WS-WITHIN-COVERING TO TRUE
007400     END-IF.
007500
007600     PERFORM DERIVE-CORRECT-BE-FACTOR.
007700     PERFORM DERIVE-CALORIE-SURPLUS.
007800     PERFORM DERIVE-BOLUS-SUM.
007900     MOVE IB-FAT-PROTEIN-CALORIES TO MR-FAT-PROTEIN-CALORIES.
007950*    FAT/PROTEIN CALORIES PASS THROUGH UNCHANGED - METHOD A HAS
007960*    NO FAT/PROTEIN ADJUSTMENT OF ITS OWN
008000
008100     MOVE WS-RESULT-AREA TO LS-METHOD-RESULTS.
008200     GOBACK.
008300*
008350*    WITHIN COVERING - THE FACTOR IS SCALED OFF THE MEAL'S OWN
008360*    BE-CALORIES.  OVER COVERING - IT IS SCALED OFF THE PATIENT'S
008370*    INSULIN-TYPE-COVER THRESHOLD INSTEAD, SINCE THE MEAL'S OWN
008380*    BE-CALORIES ALREADY EXCEEDED IT.
008400 DERIVE-CORRECT-BE-FACTOR SECTION.
008500     IF WS-WITHIN-COVERING THEN
008600         COMPUTE MR-CORRECT-BE-FACTOR ROUNDED =
008700             ((IB-BE-CALORIES + WS-BASELINE-FIGURE(1)) /
008800             (MI-USUAL-BE-CALORIES + WS-BASELINE-FIGURE(1)))
008900             * LS-USUAL-BOLUS-FACTOR
009000     ELSE
009100         COMPUTE MR-CORRECT-BE-FACTOR ROUNDED =
009200             ((MI-INSULIN-TYPE-COVER + WS-BASELINE-FIGURE(1)) /
009300             (MI-USUAL-BE-CALORIES + WS-BASELINE-FIGURE(1)))
009400             * LS-USUAL-BOLUS-FACTOR
009500     END-IF.
009600     EXIT.
009700*
009750*    WITHIN COVERING CARRIES NO SURPLUS AND NO DELAYED COMPONENT.
009760*    OVER COVERING CARRIES THE CALORIES ABOVE THE THRESHOLD AS AN
009770*    8-HOUR DELAYED BOLUS, SCALED BY THE LEAN BE FACTOR.
009800 DERIVE-CALORIE-SURPLUS SECTION.
009900     IF WS-WITHIN-COVERING THEN
010000         MOVE ZERO TO MR-CALORIE-SURPLUS
010100         MOVE ZERO TO MR-DELAYED-CALORIE-BOLUS
010200     ELSE
010300         COMPUTE MR-CALORIE-SURPLUS ROUNDED =
010400             MI-MEAL-CALORIES -
010500             (MI-INSULIN-TYPE-COVER * IB-BE-SUM)
010600         COMPUTE MR-DELAYED-CALORIE-BOLUS ROUNDED =
010700             (MR-CALORIE-SURPLUS / 200) * IB-LEAN-BE-FACTOR
010800     END-IF.
010900     EXIT.
011000*
011050*    IMMEDIATE BOLUS - THE CORRECT FACTOR (EITHER BRANCH ABOVE)
011060*    TIMES THE MEAL'S BE SUM.  THE DELAYED COMPONENT, IF ANY, WAS
011070*    ALREADY SET IN DERIVE-CALORIE-SURPLUS ABOVE.
011100 DERIVE-BOLUS-SUM SECTION.
011200     COMPUTE MR-CORRECT-BOLUS-SUM ROUNDED =
011300         MR-CORRECT-BE-FACTOR * IB-BE-SUM.
011400     EXIT.
011500*
011550*    NO FURTHER PARAGRAPHS - LCBFIN APPLIES THE MOVEMENT FACTOR
011560*    TO MR-CORRECT-BOLUS-SUM AFTER THIS MODULE RETURNS.
011600 END PROGRAM LCBMETA.
